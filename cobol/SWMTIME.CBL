000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SWMTIME.
000300 AUTHOR.         R. FOUCHET.
000400 INSTALLATION.   PELHAM SENIOR PRIMARY - DATA PROCESSING.
000500 DATE-WRITTEN.   03/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL SCHOOL USE ONLY.
000800******************************************************************
000900*    SWMTIME - MOTEUR DE SAISIE DES TEMPS D'ESSAI (U1)           *
001000*                                                                *
001100*    LIT LE FICHIER MAITRE DES NAGEURS EN SEQUENCE, RETIENT LES  *
001200*    NAGEURS DE LA CLASSE ET DU SEXE DEMANDES, ET LEUR APPARIE   *
001300*    UN ENREGISTREMENT DU FICHIER DE SAISIE DES TEMPS (LECTURE   *
001400*    APPARIEE 1 POUR 1, DANS L'ORDRE DU FICHIER MAITRE). SI LE   *
001500*    TEMPS EST VALIDE ET QUE LE NAGEUR A BIEN NAGE, LE RESULTAT  *
001600*    EST AJOUTE EN FIN DU FICHIER DES RESULTATS.                 *
001700*------------------------------------------------------------------*
001800*    CHANGE LOG                                                  *
001900*    -----------                                                 *
002000*    03/03/1986 RF  --------  PROGRAMME INITIAL - EPREUVES INTER-*
002100*                             MAISON, SAISIE DES CHRONOS D'ESSAI *
002200*    11/11/1988 RF  TA-0410  CORRECTION FILTRE SEXE 'ALL'        *
002300*    14/09/1991 RF  TA-1123  AJOUT DE L'OPERATEUR (LOGGED-BY)    *
002400*    07/02/1994 GDW TA-1690  COMPTEUR DE RESULTATS ECRITS EN FIN *
002500*                             DE TRAITEMENT POUR LE JOURNAL      *
002600*    22/01/1999 MDP TA-2077  BASCULE AN 2000 - DATES SUR 8       *
002700*                             POSITIONS (SSAAMMJJ)               *
002800*    09/06/2003 KLV TA-2540  SEASON PORTE A 4 POSITIONS          *
002900*    18/03/2009 PBN TA-3312  TEMPS SAISI NON NUMERIQUE TRAITE    *
003000*                             COMME ZERO (BLANC OU GARBAGE)      *
003050*    25/03/2014 RF  TA-3701  MOVE DU TEMPS SAISI PAR LA          *
003060*                             REDEFINITION 9(03)V9(02) DE        *
003070*                             TE-TIME-SECONDS - LE MOVE DIRECT   *
003080*                             DE LA ZONE X(05) CADRAIT A DROITE  *
003090*                             SUR LA VIRGULE IMPLICITE ET        *
003095*                             TRONQUAIT LE TEMPS SAISI           *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.   IBM-4381.
003500 OBJECT-COMPUTER.   IBM-4381.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 IS SWM-RESTART-SWITCH
003900     CLASS GENDER-CODE   IS 'F' 'M' 'A'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SWIMMER-MASTER-FILE  ASSIGN TO SWMMAST
004300         ORGANIZATION IS SEQUENTIAL
004400         ACCESS MODE  IS SEQUENTIAL
004500         FILE STATUS  IS WS-STAT-MAST.
004600     SELECT TIME-ENTRY-FILE      ASSIGN TO SWMTENT
004700         ORGANIZATION IS SEQUENTIAL
004800         ACCESS MODE  IS SEQUENTIAL
004900         FILE STATUS  IS WS-STAT-TENT.
005000     SELECT RESULTS-FILE         ASSIGN TO SWMRSLT
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE  IS SEQUENTIAL
005300         FILE STATUS  IS WS-STAT-RSLT.
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700     COPY SWMMAST.
005800     COPY SWMTENT.
005900     COPY SWMRSLT.
006000******************************************************************
006100 WORKING-STORAGE SECTION.
006200*------------------------------------------------------------------*
006300*    ZONE DE PARAMETRES DE LANCEMENT (CARTE PARAMETRE)            *
006400*------------------------------------------------------------------*
006500 01  WS-PARM-LINE                    PIC X(43).
006600 01  WS-PARM-LINE-R REDEFINES WS-PARM-LINE.
006700     05  PARM-GRADE                  PIC 9(01).
006800     05  PARM-GENDER                 PIC X(01).
006900         88  PARM-GENDER-ALL             VALUE 'A'.
007000     05  PARM-STROKE                 PIC X(12).
007100     05  PARM-RUN-DATE               PIC 9(08).
007200     05  PARM-RUN-DATE-R REDEFINES PARM-RUN-DATE.
007300         10  PARM-RUN-CCYY           PIC 9(04).
007400         10  PARM-RUN-MM             PIC 9(02).
007500         10  PARM-RUN-DD             PIC 9(02).
007600     05  PARM-SEASON                 PIC 9(04).
007700     05  PARM-LOGGED-BY              PIC X(15).
007750     05  FILLER                      PIC X(02) VALUE SPACE.
007800*------------------------------------------------------------------*
007900*    INDICATEURS DE FIN DE FICHIER ET STATUTS                     *
008000*------------------------------------------------------------------*
008100 01  WS-STAT-MAST                    PIC X(02) VALUE SPACE.
008200     88  WS-STAT-MAST-OK                 VALUE '00'.
008300     88  WS-STAT-MAST-EOF                VALUE '10'.
008400 01  WS-STAT-TENT                    PIC X(02) VALUE SPACE.
008500     88  WS-STAT-TENT-OK                 VALUE '00'.
008600     88  WS-STAT-TENT-EOF                VALUE '10'.
008700 01  WS-STAT-RSLT                    PIC X(02) VALUE SPACE.
008800     88  WS-STAT-RSLT-OK                 VALUE '00'.
008900 01  WS-SWITCHES.
009000     05  WS-EOF-MASTER               PIC X(01) VALUE 'N'.
009100         88  EOF-MASTER                  VALUE 'Y'.
009200     05  WS-SWIMMER-SELECTED         PIC X(01) VALUE 'N'.
009300         88  SWIMMER-SELECTED            VALUE 'Y'.
009350     05  FILLER                      PIC X(01) VALUE SPACE.
009400*------------------------------------------------------------------*
009500*    COMPTEURS ET ZONE DE TRAVAIL DU TEMPS SAISI                   *
009600*------------------------------------------------------------------*
009700 01  WS-COUNTERS.
009800     05  WS-NB-LUS-MASTER            PIC 9(05) COMP.
009900     05  WS-NB-SELECTED              PIC 9(05) COMP.
010000     05  WS-NB-POSTED                PIC 9(05) COMP.
010100     05  WS-NEXT-RESULT-SEQ          PIC 9(07) COMP VALUE 1.
010150     05  FILLER                      PIC X(01) VALUE SPACE.
010200 01  WS-RESULT-ID-BUILD.
010300     05  WS-RID-PREFIX               PIC X(01) VALUE 'R'.
010400     05  WS-RID-SEQ                  PIC 9(07).
010450     05  FILLER                      PIC X(01) VALUE SPACE.
010500 01  WS-TIME-EDIT.
010600     05  WS-TIME-NUMERIC             PIC 9(03)V9(02) VALUE 0.
010700     05  WS-DISPLAY-COUNT            PIC ZZZZ9.
010750     05  FILLER                      PIC X(01) VALUE SPACE.
010800******************************************************************
010900 PROCEDURE DIVISION.
011000*------------------------------------------------------------------*
011100 0000-MAIN-START.
011200     PERFORM 1000-INIT-START      THRU 1000-INIT-END.
011300     PERFORM 2000-PROCESS-START   THRU 2000-PROCESS-END
011400         UNTIL EOF-MASTER.
011500     PERFORM 4000-CLOSE-START     THRU 4000-CLOSE-END.
011600 0000-MAIN-END.
011700     STOP RUN.
011800*------------------------------------------------------------------*
011900*    1000 - OUVERTURE DES FICHIERS ET LECTURE DE LA CARTE PARM     *
012000*------------------------------------------------------------------*
012100 1000-INIT-START.
012200     DISPLAY 'SWMTIME - PARAMETRES (GRADE GENDER STROKE '
012300         'RUNDATE SEASON OPERATOR) : ' WITH NO ADVANCING.
012400     ACCEPT WS-PARM-LINE FROM CONSOLE.
012410     IF PARM-RUN-CCYY IS EQUAL TO ZERO
012420         DISPLAY '*** SWMTIME - DATE DE TRAITEMENT INVALIDE ***'
012430     END-IF.
012500     OPEN INPUT  SWIMMER-MASTER-FILE.
012600     IF NOT WS-STAT-MAST-OK
012700         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
012800     OPEN INPUT  TIME-ENTRY-FILE.
012900     IF NOT WS-STAT-TENT-OK
013000         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
013100     OPEN EXTEND RESULTS-FILE.
013200     IF NOT WS-STAT-RSLT-OK
013300         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
013400     INITIALIZE WS-COUNTERS REPLACING NUMERIC DATA BY ZERO.
013500     MOVE 1 TO WS-NEXT-RESULT-SEQ.
013600     PERFORM 1100-READ-MASTER THRU 1100-READ-MASTER-END.
013700 1000-INIT-END.
013800     EXIT.
013900*------------------------------------------------------------------*
014000 1100-READ-MASTER.
014100     READ SWIMMER-MASTER-FILE
014200         AT END
014300             SET EOF-MASTER TO TRUE
014400         NOT AT END
014500             ADD 1 TO WS-NB-LUS-MASTER
014600     END-READ.
014700 1100-READ-MASTER-END.
014800     EXIT.
014900*------------------------------------------------------------------*
015000*    2000 - EXAMEN D'UN NAGEUR DU FICHIER MAITRE                   *
015100*------------------------------------------------------------------*
015200 2000-PROCESS-START.
015400     MOVE 'N' TO WS-SWIMMER-SELECTED.
015500     IF SWM-GRADE OF SWM-MASTER-REC EQUAL PARM-GRADE
015600         IF PARM-GENDER-ALL
015700             OR SWM-GENDER OF SWM-MASTER-REC EQUAL PARM-GENDER
015800             MOVE 'Y' TO WS-SWIMMER-SELECTED
015900         END-IF
016000     END-IF.
016100     IF SWIMMER-SELECTED
016200         ADD 1 TO WS-NB-SELECTED
016300         PERFORM 3000-POST-RESULT-START THRU 3000-POST-RESULT-END
016400     END-IF.
016500     PERFORM 1100-READ-MASTER THRU 1100-READ-MASTER-END.
016600 2000-PROCESS-END.
016700     EXIT.
016800*------------------------------------------------------------------*
016900*    3000 - APPARIEMENT AVEC LE TEMPS SAISI ET ECRITURE            *
017000*------------------------------------------------------------------*
017100 3000-POST-RESULT-START.
017200     READ TIME-ENTRY-FILE
017300         AT END
017400             SET WS-STAT-TENT-EOF TO TRUE
017500         NOT AT END
017600             CONTINUE
017700     END-READ.
017800     IF WS-STAT-TENT-OK
017900         PERFORM 3100-EDIT-TIME THRU 3100-EDIT-TIME-END
018000         IF WS-TIME-NUMERIC IS GREATER THAN ZERO
018100             AND NOT TE-DID-NOT-SWIM
018200             PERFORM 3200-WRITE-RESULT THRU 3200-WRITE-RESULT-END
018300         END-IF
018400     END-IF.
018500 3000-POST-RESULT-END.
018600     EXIT.
018700*------------------------------------------------------------------*
018800*    3100 - CONTROLE DU TEMPS SAISI (TA-3312)                      *
018900*------------------------------------------------------------------*
019000 3100-EDIT-TIME.
019100     MOVE ZERO TO WS-TIME-NUMERIC.
019150*    MOVE PAR LA REDEFINITION 9(03)V9(02) - UN MOVE DIRECT DE LA *
019160*    ZONE X(05) TRONQUERAIT LE TEMPS (TA-3312)                  *
019200     IF TE-TIME-SECONDS OF TE-REC IS NUMERIC
019300         MOVE TE-TIME-SECONDS-R OF TE-REC TO WS-TIME-NUMERIC
019400     END-IF.
019500 3100-EDIT-TIME-END.
019600     EXIT.
019700*------------------------------------------------------------------*
019800*    3200 - ECRITURE DU RESULTAT EN FIN DE FICHIER                 *
019900*------------------------------------------------------------------*
020000 3200-WRITE-RESULT.
020100     MOVE WS-NEXT-RESULT-SEQ TO WS-RID-SEQ.
020200     INITIALIZE SWM-RESULT-REC.
020300     STRING WS-RID-PREFIX WS-RID-SEQ DELIMITED BY SIZE
020400         INTO RSL-RESULT-ID.
020500     MOVE TE-SWIMMER-ID OF TE-REC   TO RSL-SWIMMER-ID.
020600     MOVE PARM-STROKE               TO RSL-STROKE.
020700     MOVE WS-TIME-NUMERIC           TO RSL-TIME-SECONDS.
020800     MOVE PARM-RUN-DATE             TO RSL-DATE-SWUM.
020900     MOVE PARM-SEASON               TO RSL-SEASON.
021000     MOVE 'Trials'                  TO RSL-SOURCE.
021100     MOVE PARM-LOGGED-BY            TO RSL-LOGGED-BY.
021200     WRITE SWM-RESULT-REC.
021300     ADD 1 TO WS-NB-POSTED.
021400     ADD 1 TO WS-NEXT-RESULT-SEQ.
021500 3200-WRITE-RESULT-END.
021600     EXIT.
021700*------------------------------------------------------------------*
021800*    4000 - FERMETURE ET JOURNAL DE FIN                            *
021900*------------------------------------------------------------------*
022000 4000-CLOSE-START.
022100     CLOSE SWIMMER-MASTER-FILE.
022200     CLOSE TIME-ENTRY-FILE.
022300     CLOSE RESULTS-FILE.
022400     MOVE WS-NB-POSTED TO WS-DISPLAY-COUNT.
022500     DISPLAY 'SWMTIME - NAGEURS RETENUS   : ' WS-NB-SELECTED.
022600     DISPLAY 'SWMTIME - RESULTATS AJOUTES : ' WS-DISPLAY-COUNT.
022700 4000-CLOSE-END.
022800     EXIT.
022900*------------------------------------------------------------------*
023000*    9900 - ARRET SUR ANOMALIE D'OUVERTURE DE FICHIER              *
023100*------------------------------------------------------------------*
023200 9900-ABEND-START.
023300     DISPLAY '*** SWMTIME - ERREUR OUVERTURE FICHIER ***'.
023400     STOP RUN.
023500 9900-ABEND-END.
023600     EXIT.
