000100******************************************************************
000200*    COPY   : SWMIMPT                                            *
000300*    OBJET  : DESCRIPTION DU FICHIER DE LA LISTE DE CLASSE       *
000400*             (IMPORT) - UTILISE PAR SWMIMP (U3).                *
000500*    auteur : R. FOUCHET                                         *
000600*    Date creation 03/03/1986                                    *
000700******************************************************************
000800     FD  IMPORT-FILE
000900         LABEL RECORDS ARE STANDARD
001000         DATA RECORD IS IMP-REC.
001100*------------------------------------------------------------------*
001200 01  IMP-REC.
001300     05  IMP-FIRST-NAME              PIC X(15).
001400     05  IMP-SURNAME                 PIC X(20).
001500     05  IMP-DOB                     PIC 9(08).
001600     05  IMP-GENDER                  PIC X(01).
001700*        SAISI EN CLAIR - CONTROLE NUMERIQUE EN 2100-EDIT-GRADE
001800     05  IMP-GRADE                   PIC X(01).
001900     05  IMP-HOUSE                   PIC X(10).
002000*        RESERVE D'EXTENSION
002100     05  FILLER                      PIC X(01) VALUE SPACE.
