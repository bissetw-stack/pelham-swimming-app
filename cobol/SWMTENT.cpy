000100******************************************************************
000200*    COPY   : SWMTENT                                            *
000300*    OBJET  : DESCRIPTION DU FICHIER DE SAISIE DES TEMPS D'ESSAI *
000400*             (TIME-ENTRY) - UTILISE PAR SWMTIME (U1).           *
000500*    auteur : R. FOUCHET                                         *
000600*    Date creation 03/03/1986                                    *
000700******************************************************************
000800     FD  TIME-ENTRY-FILE
000900         LABEL RECORDS ARE STANDARD
001000         DATA RECORD IS TE-REC.
001100*------------------------------------------------------------------*
001200 01  TE-REC.
001300     05  TE-SWIMMER-ID               PIC X(08).
001400*        TEMPS SAISI EN CLAIR - 0, BLANC OU NON NUMERIQUE = PAS DE
001410*        TEMPS (VOIR 3100-EDIT-TIME DANS SWMTIME)
001500     05  TE-TIME-SECONDS             PIC X(05).
001510*        MEME ZONE VUE EN 3 ENTIERS + 2 DECIMALES (TA-3312) -
001520*        A UTILISER POUR TOUT MOVE VERS UNE ZONE 9(03)V9(02),
001530*        UN MOVE DIRECT DE LA ZONE ALPHANUMERIQUE CADRERAIT A
001540*        DROITE SUR LA VIRGULE IMPLICITE ET TRONQUERAIT LE TEMPS
001550     05  TE-TIME-SECONDS-R REDEFINES TE-TIME-SECONDS
001560                                     PIC 9(03)V9(02).
001600     05  TE-DNS-FLAG                 PIC X(01).
001700         88  TE-DID-NOT-SWIM             VALUE 'Y'.
001800*        RESERVE D'EXTENSION
001900     05  FILLER                      PIC X(01) VALUE SPACE.
