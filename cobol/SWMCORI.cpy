000100******************************************************************
000200*    COPY   : SWMCORI                                            *
000300*    OBJET  : DESCRIPTION DU FICHIER DES CORRECTIONS DE CHRONOS  *
000400*             (CORRECTION) - UTILISE PAR SWMCORR (U2).           *
000500*    auteur : R. FOUCHET                                         *
000600*    Date creation 03/03/1986                                    *
000700******************************************************************
000800     FD  CORRECTIONS-FILE
000900         LABEL RECORDS ARE STANDARD
001000         DATA RECORD IS CORR-REC.
001100*------------------------------------------------------------------*
001200 01  CORR-REC.
001300*        CLE DU RESULTAT A CORRIGER
001400     05  CORR-RESULT-ID              PIC X(08).
001500     05  CORR-NEW-TIME-SECONDS       PIC X(05).
001510*        MEME ZONE VUE EN 3 ENTIERS + 2 DECIMALES (TA-3701) -
001520*        A UTILISER POUR TOUT MOVE VERS UNE ZONE 9(03)V9(02),
001530*        UN MOVE DIRECT DE LA ZONE ALPHANUMERIQUE CADRERAIT A
001540*        DROITE SUR LA VIRGULE IMPLICITE ET TRONQUERAIT LE TEMPS
001550     05  CORR-NEW-TIME-SECONDS-R REDEFINES CORR-NEW-TIME-SECONDS
001560                                     PIC 9(03)V9(02).
001600     05  CORR-NEW-DATE-SWUM          PIC 9(08).
001700     05  CORR-NEW-STROKE             PIC X(12).
001800*        RESERVE D'EXTENSION
001900     05  FILLER                      PIC X(01) VALUE SPACE.
