000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SWMIMP.
000300 AUTHOR.         R. FOUCHET.
000400 INSTALLATION.   PELHAM SENIOR PRIMARY - DATA PROCESSING.
000500 DATE-WRITTEN.   03/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL SCHOOL USE ONLY.
000800******************************************************************
000900*    SWMIMP - MOTEUR D'IMPORTATION DE LA LISTE DE CLASSE (U3)     *
001000*                                                                *
001100*    LIT LE FICHIER D'IMPORT DE LA LISTE DE CLASSE LIGNE A       *
001200*    LIGNE, CONTROLE QUE LA CLASSE (GRADE) SOIT NUMERIQUE ET      *
001300*    DANS LES BORNES (4-7), ET AJOUTE UN NAGEUR ACTIF EN FIN DU   *
001400*    FICHIER MAITRE POUR CHAQUE LIGNE VALIDE. SEULE LA CLASSE     *
001500*    REJETTE LA LIGNE ; MAISON INCONNUE ET DATE DE NAISSANCE      *
001510*    SUSPECTE SONT SIGNALEES AU JOURNAL MAIS N'ARRETENT PAS LE    *
001520*    CHARGEMENT. UNE LIGNE REJETEE EST SIGNALEE AU JOURNAL PAR    *
001530*    SON NUMERO DE LIGNE MAIS NE STOPPE PAS LE TRAITEMENT.        *
001600*------------------------------------------------------------------*
001700*    CHANGE LOG                                                  *
001800*    -----------                                                 *
001900*    03/03/1986 RF  --------  PROGRAMME INITIAL                  *
002000*    14/09/1991 RF  TA-1123  NUMERO DE NAGEUR ATTRIBUE EN SEQUENCE*
002100*                             AU CHARGEMENT (SWM-NNNNN)           *
002200*    22/01/1999 MDP TA-2077  BASCULE AN 2000 - DOB SUR 8          *
002300*                             POSITIONS (SSAAMMJJ)                *
002400*    05/05/2001 GDW TA-2260  MAISON NON RECONNUE SIGNALEE AVEC LE *
002500*                             NUMERO DE LIGNE AU JOURNAL          *
002600*    12/11/2011 PBN TA-3450  COMPTEURS DE LIGNES LUES/CHARGEES/   *
002700*                             REJETEES EN FIN DE TRAITEMENT       *
002710*    18/03/2014 RF  TA-3688  MAISON INCONNUE ET DATE DE NAISSANCE*
002720*                             SUSPECTE NE FONT PLUS QUE L'OBJET   *
002730*                             D'UN SIGNALEMENT AU JOURNAL, ELLES  *
002740*                             NE REJETTENT PLUS LA LIGNE          *
002750*    26/03/2014 RF  TA-3702  CLASSE HORS 4-7 NE REJETTE PLUS LA  *
002760*                             LIGNE (RETOUR A LA REGLE : SEULE LA*
002770*                             CLASSE NON NUMERIQUE REJETTE) ;     *
002780*                             SIGNALEMENT AU JOURNAL CONSERVE     *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-4381.
003200 OBJECT-COMPUTER.   IBM-4381.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 IS SWM-RESTART-SWITCH
003600     CLASS GRADE-DIGIT   IS '4' '5' '6' '7'.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT IMPORT-FILE          ASSIGN TO SWMIMPT
004000         ORGANIZATION IS SEQUENTIAL
004100         ACCESS MODE  IS SEQUENTIAL
004200         FILE STATUS  IS WS-STAT-IMPT.
004300     SELECT SWIMMER-MASTER-FILE  ASSIGN TO SWMMAST
004400         ORGANIZATION IS SEQUENTIAL
004500         ACCESS MODE  IS SEQUENTIAL
004600         FILE STATUS  IS WS-STAT-MAST.
004700******************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
005000     COPY SWMIMPT.
005100     COPY SWMMAST.
005200******************************************************************
005300 WORKING-STORAGE SECTION.
005400*------------------------------------------------------------------*
005500*    INDICATEURS DE FIN DE FICHIER ET STATUTS                     *
005600*------------------------------------------------------------------*
005700 01  WS-STAT-IMPT                    PIC X(02) VALUE SPACE.
005800     88  WS-STAT-IMPT-OK                 VALUE '00'.
005900     88  WS-STAT-IMPT-EOF                VALUE '10'.
006000 01  WS-STAT-MAST                    PIC X(02) VALUE SPACE.
006100     88  WS-STAT-MAST-OK                 VALUE '00'.
006200 01  WS-SWITCHES.
006300     05  WS-EOF-IMPORT               PIC X(01) VALUE 'N'.
006400         88  EOF-IMPORT                  VALUE 'Y'.
006500     05  WS-ROW-VALID                PIC X(01) VALUE 'N'.
006600         88  ROW-IS-VALID                VALUE 'Y'.
006700     05  FILLER                      PIC X(01) VALUE SPACE.
006800*------------------------------------------------------------------*
006900*    COMPTEURS ET ZONE DE NUMEROTATION DES NAGEURS                 *
007000*------------------------------------------------------------------*
007100 01  WS-COUNTERS.
007200     05  WS-NB-LUES                  PIC 9(05) COMP VALUE 0.
007300     05  WS-NB-CHARGEES              PIC 9(05) COMP VALUE 0.
007400     05  WS-NB-REJETEES              PIC 9(05) COMP VALUE 0.
007500     05  WS-NEXT-SWIMMER-SEQ         PIC 9(05) COMP VALUE 1.
007600     05  FILLER                      PIC X(01) VALUE SPACE.
007700 01  WS-SWIMMER-ID-BUILD.
007800     05  WS-SID-PREFIX               PIC X(03) VALUE 'SWM'.
007900     05  WS-SID-SEQ                  PIC 9(05).
008000     05  FILLER                      PIC X(01) VALUE SPACE.
008100*------------------------------------------------------------------*
008200*    ZONE DE CONTROLE DE LA CLASSE (GRADE) ET DE LA MAISON SAISIES *
008300*------------------------------------------------------------------*
008400 01  WS-HOUSE-CHECK.
008500     05  WS-HOUSE-CHECK-VAL          PIC X(10).
008600         88  WS-HOUSE-OK                 VALUES 'Bromhead  '
008700                                                 'Christie  '
008800                                                 'Clark     '
008900                                                 'Melville  '.
009000     05  FILLER                      PIC X(01) VALUE SPACE.
009100 01  WS-EDIT-GRADE                   PIC 9(01) VALUE 0.
009200 01  WS-EDIT-GRADE-R REDEFINES WS-EDIT-GRADE.
009300     05  WS-EDIT-GRADE-X             PIC X(01).
009350 01  WS-DOB-EDIT                     PIC 9(08) VALUE 0.
009360 01  WS-DOB-EDIT-R REDEFINES WS-DOB-EDIT.
009370     05  WS-DOB-EDIT-CCYY            PIC 9(04).
009380     05  WS-DOB-EDIT-MM              PIC 9(02).
009390     05  WS-DOB-EDIT-DD              PIC 9(02).
009400 77  WS-DISPLAY-COUNT                PIC ZZZZ9.
009500 77  WS-DISPLAY-ROW                  PIC ZZZZ9.
009600******************************************************************
009700 PROCEDURE DIVISION.
009800*------------------------------------------------------------------*
009900 0000-MAIN-START.
010000     PERFORM 1000-INIT-START        THRU 1000-INIT-END.
010100     PERFORM 2000-VALIDATE-START    THRU 2000-VALIDATE-END
010200         UNTIL EOF-IMPORT.
010300     PERFORM 3000-CLOSE-START       THRU 3000-CLOSE-END.
010400 0000-MAIN-END.
010500     STOP RUN.
010600*------------------------------------------------------------------*
010700*    1000 - OUVERTURE DES FICHIERS                                  *
010800*------------------------------------------------------------------*
010900 1000-INIT-START.
011000     OPEN INPUT  IMPORT-FILE.
011100     IF NOT WS-STAT-IMPT-OK
011200         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
011300     OPEN EXTEND SWIMMER-MASTER-FILE.
011400     IF NOT WS-STAT-MAST-OK
011500         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
011600     INITIALIZE WS-COUNTERS REPLACING NUMERIC DATA BY ZERO.
011700     MOVE 1 TO WS-NEXT-SWIMMER-SEQ.
011800     PERFORM 1100-READ-IMPORT THRU 1100-READ-IMPORT-END.
011900 1000-INIT-END.
012000     EXIT.
012100*------------------------------------------------------------------*
012200 1100-READ-IMPORT.
012300     READ IMPORT-FILE
012400         AT END
012500             SET EOF-IMPORT TO TRUE
012600         NOT AT END
012700             ADD 1 TO WS-NB-LUES
012800     END-READ.
012900 1100-READ-IMPORT-END.
013000     EXIT.
013100*------------------------------------------------------------------*
013200*    2000 - CONTROLE D'UNE LIGNE DE LA LISTE DE CLASSE              *
013300*------------------------------------------------------------------*
013400 2000-VALIDATE-START.
013500     MOVE 'Y' TO WS-ROW-VALID.
013600     PERFORM 2100-EDIT-GRADE THRU 2100-EDIT-GRADE-END.
013700     PERFORM 2200-EDIT-HOUSE THRU 2200-EDIT-HOUSE-END.
013750     PERFORM 2400-EDIT-DOB   THRU 2400-EDIT-DOB-END.
013800     IF ROW-IS-VALID
013900         PERFORM 2300-WRITE-SWIMMER THRU 2300-WRITE-SWIMMER-END
014000         ADD 1 TO WS-NB-CHARGEES
014100     ELSE
014200         ADD 1 TO WS-NB-REJETEES
014300     END-IF.
014400     PERFORM 1100-READ-IMPORT THRU 1100-READ-IMPORT-END.
014500 2000-VALIDATE-END.
014600     EXIT.
014700*------------------------------------------------------------------*
014800*    2100 - CONTROLE NUMERIQUE DE LA CLASSE (GRADE) - SEUL CE      *
014810*           CONTROLE REJETTE LA LIGNE ; CLASSE HORS 4-7 EST        *
014820*           SIGNALEE MAIS N'EST PLUS REJETEE (MAJ RF TA-3702)      *
014900*------------------------------------------------------------------*
015000 2100-EDIT-GRADE.
015100     IF IMP-GRADE OF IMP-REC IS NOT NUMERIC
015200         MOVE WS-NB-LUES TO WS-DISPLAY-ROW
015300         DISPLAY '*** SWMIMP - CLASSE NON NUMERIQUE LIGNE '
015400             WS-DISPLAY-ROW ' - REJETEE ***'
015500         MOVE 'N' TO WS-ROW-VALID
015600     ELSE
015700         MOVE IMP-GRADE OF IMP-REC TO WS-EDIT-GRADE
015800         IF WS-EDIT-GRADE IS NOT GRADE-DIGIT
015900             MOVE WS-NB-LUES TO WS-DISPLAY-ROW
016000             DISPLAY '*** SWMIMP - CLASSE HORS DES CLASSES '
016100                 'HABITUELLES (4-7) LIGNE ' WS-DISPLAY-ROW
016150                 ' CLASSE=' WS-EDIT-GRADE-X ' - CHARGEE QUAND MEME ***'
016300         END-IF
016400     END-IF.
016500 2100-EDIT-GRADE-END.
016600     EXIT.
016700*------------------------------------------------------------------*
016800*    2200 - MAISON SAISIE : SIGNALEMENT SEUL, NE REJETTE PAS       *
016850*           LA LIGNE (MAJ RF TA-3688)                              *
016900*------------------------------------------------------------------*
017000 2200-EDIT-HOUSE.
017100     MOVE IMP-HOUSE OF IMP-REC TO WS-HOUSE-CHECK-VAL.
017200     IF NOT WS-HOUSE-OK
017300         MOVE WS-NB-LUES TO WS-DISPLAY-ROW
017400         DISPLAY '*** SWMIMP - MAISON NON REPERTORIEE LIGNE '
017500             WS-DISPLAY-ROW ' - CHARGEE QUAND MEME ***'
017700     END-IF.
017800 2200-EDIT-HOUSE-END.
017850     EXIT.
017860*------------------------------------------------------------------*
017910*    2400 - VRAISEMBLANCE DE LA DATE DE NAISSANCE : SIGNALEMENT    *
017915*           SEUL, NE REJETTE PAS LA LIGNE (MAJ RF TA-3688)         *
017920*------------------------------------------------------------------*
017930 2400-EDIT-DOB.
017940     MOVE IMP-DOB OF IMP-REC TO WS-DOB-EDIT.
017950     IF WS-DOB-EDIT-CCYY IS EQUAL TO ZERO
017960         MOVE WS-NB-LUES TO WS-DISPLAY-ROW
017970         DISPLAY '*** SWMIMP - DATE DE NAISSANCE SUSPECTE '
017980             'LIGNE ' WS-DISPLAY-ROW ' - CHARGEE QUAND MEME ***'
018000     END-IF.
018010 2400-EDIT-DOB-END.
018020     EXIT.
018030*------------------------------------------------------------------*
018040*    2300 - CHARGEMENT DU NAGEUR EN FIN DE FICHIER MAITRE           *
018050*------------------------------------------------------------------*
018300 2300-WRITE-SWIMMER.
018400     MOVE WS-NEXT-SWIMMER-SEQ TO WS-SID-SEQ.
018500     INITIALIZE SWM-MASTER-REC.
018600     STRING WS-SID-PREFIX WS-SID-SEQ DELIMITED BY SIZE
018700         INTO SWM-ID.
018800     MOVE IMP-FIRST-NAME OF IMP-REC   TO SWM-FIRST-NAME.
018900     MOVE IMP-SURNAME OF IMP-REC      TO SWM-SURNAME.
019000     MOVE IMP-DOB OF IMP-REC          TO SWM-DOB.
019100     MOVE IMP-GENDER OF IMP-REC       TO SWM-GENDER.
019200     MOVE WS-EDIT-GRADE               TO SWM-GRADE.
019300     MOVE IMP-HOUSE OF IMP-REC        TO SWM-HOUSE.
019400     MOVE 'Y'                         TO SWM-ACTIVE-FLAG.
019500     WRITE SWM-MASTER-REC.
019600     ADD 1 TO WS-NEXT-SWIMMER-SEQ.
019700 2300-WRITE-SWIMMER-END.
019800     EXIT.
019900*------------------------------------------------------------------*
020000*    3000 - FERMETURE ET JOURNAL DE FIN (PBN TA-3450)                *
020100*------------------------------------------------------------------*
020200 3000-CLOSE-START.
020300     CLOSE IMPORT-FILE.
020400     CLOSE SWIMMER-MASTER-FILE.
020500     MOVE WS-NB-CHARGEES TO WS-DISPLAY-COUNT.
020600     DISPLAY 'SWMIMP - LIGNES LUES     : ' WS-NB-LUES.
020700     DISPLAY 'SWMIMP - NAGEURS CHARGES  : ' WS-DISPLAY-COUNT.
020800     DISPLAY 'SWMIMP - LIGNES REJETEES  : ' WS-NB-REJETEES.
020900 3000-CLOSE-END.
021000     EXIT.
021100*------------------------------------------------------------------*
021200*    9900 - ARRET SUR ANOMALIE D'OUVERTURE DE FICHIER               *
021300*------------------------------------------------------------------*
021400 9900-ABEND-START.
021500     DISPLAY '*** SWMIMP - ERREUR OUVERTURE FICHIER ***'.
021600     STOP RUN.
021700 9900-ABEND-END.
021800     EXIT.
