000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SWMRANK.
000300 AUTHOR.         R. FOUCHET.
000400 INSTALLATION.   PELHAM SENIOR PRIMARY - DATA PROCESSING.
000500 DATE-WRITTEN.   03/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL SCHOOL USE ONLY.
000800******************************************************************
000900*    SWMRANK - MOTEUR DE CLASSEMENT DES NAGEURS (U4)              *
001000*                                                                *
001100*    CHARGE EN TABLE LES NAGEURS DE LA CLASSE/SEXE DEMANDES ET    *
001200*    LES RESULTATS DE LA NAGE DEMANDEE, CALCULE LE TEMPS DE       *
001300*    CLASSEMENT DE CHAQUE NAGEUR SELON LA METHODE CHOISIE         *
001400*    (MEILLEUR TEMPS, DERNIER CHRONO, MOYENNE DES N DERNIERS),    *
001500*    TRIE LE CLASSEMENT ET IMPRIME LE RAPPORT AVEC LE TOP 3 DE    *
001600*    CHAQUE MAISON EN FIN D'ETAT.                                 *
001700*------------------------------------------------------------------*
001800*    CHANGE LOG                                                  *
001900*    -----------                                                 *
002000*    03/03/1986 RF  --------  PROGRAMME INITIAL - MEILLEUR TEMPS  *
002100*                             SEUL DISPONIBLE                     *
002200*    11/11/1988 RF  TA-0410  CORRECTION FILTRE SEXE 'ALL'         *
002300*    14/09/1991 RF  TA-1123  AJOUT DE LA METHODE 'DERNIER CHRONO' *
002400*    07/02/1994 GDW TA-1690  AJOUT DE LA METHODE 'MOYENNE DES N   *
002500*                             DERNIERS' (N PARAMETRABLE 2 A 5)    *
002600*    22/01/1999 MDP TA-2077  BASCULE AN 2000 - DATES SUR 8        *
002700*                             POSITIONS (SSAAMMJJ)                *
002800*    09/06/2003 KLV TA-2540  TRI STABLE PAR NUMERO DE SEQUENCE    *
002900*                             D'ORIGINE POUR EGALITE DE TEMPS     *
003000*    12/11/2011 PBN TA-3450  AJOUT DU TOP 3 PAR MAISON EN FIN     *
003100*                             D'ETAT (DEMANDE DIRECTION SPORTIVE) *
003150*    18/03/2014 RF  TA-3688  RETRAIT DU FILTRE 'ACTIF' AU         *
003160*                             CHARGEMENT - LE CLASSEMENT PORTE SUR*
003170*                             TOUS LES NAGEURS DE LA CLASSE/SEXE  *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-4381.
003600 OBJECT-COMPUTER.   IBM-4381.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 IS SWM-RESTART-SWITCH
004000     CLASS METHOD-CODE   IS 'B' 'L' 'A'.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SWIMMER-MASTER-FILE  ASSIGN TO SWMMAST
004400         ORGANIZATION IS SEQUENTIAL
004500         ACCESS MODE  IS SEQUENTIAL
004600         FILE STATUS  IS WS-STAT-MAST.
004700     SELECT RESULTS-FILE         ASSIGN TO SWMRSLT
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE  IS SEQUENTIAL
005000         FILE STATUS  IS WS-STAT-RSLT.
005100     SELECT RANKING-REPORT       ASSIGN TO SWMRRPT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         ACCESS MODE  IS SEQUENTIAL
005400         FILE STATUS  IS WS-STAT-RPT.
005500******************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800     COPY SWMMAST.
005900     COPY SWMRSLT.
006000 FD  RANKING-REPORT
006100     RECORD CONTAINS 90 CHARACTERS
006200     RECORDING MODE IS F.
006300 01  RANK-REPORT-LINE.
006310     05  RANK-RPT-TITLE              PIC X(60).
006320     05  FILLER                      PIC X(30).
006400******************************************************************
006500 WORKING-STORAGE SECTION.
006600*------------------------------------------------------------------*
006700*    ZONE DE PARAMETRES DE LANCEMENT (CARTE PARAMETRE)             *
006800*------------------------------------------------------------------*
006900 01  WS-PARM-LINE                    PIC X(18).
007000 01  WS-PARM-LINE-R REDEFINES WS-PARM-LINE.
007100     05  PARM-GRADE                  PIC 9(01).
007200     05  PARM-GENDER                 PIC X(01).
007300         88  PARM-GENDER-ALL             VALUE 'A'.
007400     05  PARM-STROKE                 PIC X(12).
007500     05  PARM-METHOD                 PIC X(01).
007600         88  PARM-METHOD-BEST            VALUE 'B'.
007700         88  PARM-METHOD-LAST            VALUE 'L'.
007800         88  PARM-METHOD-AVG             VALUE 'A'.
007900     05  PARM-N                      PIC 9(01).
008000     05  FILLER                      PIC X(02) VALUE SPACE.
008100*------------------------------------------------------------------*
008200*    INDICATEURS DE FIN DE FICHIER ET STATUTS                     *
008300*------------------------------------------------------------------*
008400 01  WS-STAT-MAST                    PIC X(02) VALUE SPACE.
008500     88  WS-STAT-MAST-OK                 VALUE '00'.
008600     88  WS-STAT-MAST-EOF                VALUE '10'.
008700 01  WS-STAT-RSLT                    PIC X(02) VALUE SPACE.
008800     88  WS-STAT-RSLT-OK                 VALUE '00'.
008900     88  WS-STAT-RSLT-EOF                VALUE '10'.
009000 01  WS-STAT-RPT                     PIC X(02) VALUE SPACE.
009100     88  WS-STAT-RPT-OK                  VALUE '00'.
009200 01  WS-SWITCHES.
009300     05  WS-EOF-MASTER               PIC X(01) VALUE 'N'.
009400         88  EOF-MASTER                  VALUE 'Y'.
009500     05  WS-EOF-RESULTS              PIC X(01) VALUE 'N'.
009600         88  EOF-RESULTS                 VALUE 'Y'.
009700     05  FILLER                      PIC X(01) VALUE SPACE.
009800*------------------------------------------------------------------*
009900*    COMPTEURS ET CONSTANTES DE DIMENSIONNEMENT DES TABLES         *
010000*------------------------------------------------------------------*
010100 77  WS-MAX-SWIMMERS                 PIC 9(03) COMP VALUE 500.
010200 77  WS-MAX-RESULTS                  PIC 9(04) COMP VALUE 2000.
010300 77  WS-MAX-SWIM-RESULTS             PIC 9(02) COMP VALUE 50.
010400 01  WS-COUNTERS.
010500     05  WS-NB-SWIMMERS              PIC 9(03) COMP VALUE 0.
010600     05  WS-NB-RESULTS               PIC 9(04) COMP VALUE 0.
010700     05  WS-NB-SR                    PIC 9(02) COMP VALUE 0.
010800     05  WS-NB-QUALIFIED             PIC 9(03) COMP VALUE 0.
010900     05  WS-RANK-COUNTER             PIC 9(03) COMP VALUE 0.
011000     05  WS-EFFECTIVE-N              PIC 9(01) COMP VALUE 0.
011100     05  WS-NB-HOUSE-FOUND           PIC 9(01) COMP VALUE 0.
011200     05  FILLER                      PIC X(01) VALUE SPACE.
011300*------------------------------------------------------------------*
011400*    TABLE DES NAGEURS RETENUS ET DE LEUR CLASSEMENT               *
011500*------------------------------------------------------------------*
011600 01  WS-SWM-TABLE.
011700     05  WS-SWM-ENTRY OCCURS 1 TO 500 TIMES
011800             DEPENDING ON WS-NB-SWIMMERS
011900             INDEXED BY SWM-IDX.
012000         10  RNK-SWIMMER-ID          PIC X(08).
012100         10  RNK-FIRST-NAME          PIC X(15).
012200         10  RNK-SURNAME             PIC X(20).
012300         10  RNK-HOUSE               PIC X(10).
012400         10  RNK-TIME                PIC 9(03)V9(02).
012500         10  RNK-NOTE                PIC X(20).
012600         10  RNK-HAS-RESULT          PIC X(01).
012700             88  RNK-QUALIFIED           VALUE 'Y'.
012800         10  RNK-ORIG-SEQ            PIC 9(03) COMP.
012900         10  RNK-RANK-NO             PIC 9(03) COMP.
013000         10  FILLER                  PIC X(01) VALUE SPACE.
013100*------------------------------------------------------------------*
013200*    TABLE DES RESULTATS DE LA NAGE DEMANDEE (TOUS NAGEURS)        *
013300*------------------------------------------------------------------*
013400 01  WS-RSL-TABLE.
013500     05  WS-RSL-ENTRY OCCURS 1 TO 2000 TIMES
013600             DEPENDING ON WS-NB-RESULTS
013700             INDEXED BY RSL-IDX.
013800         10  RT-SWIMMER-ID           PIC X(08).
013900         10  RT-TIME                 PIC 9(03)V9(02).
014000         10  RT-DATE                 PIC 9(08).
014100         10  RT-DATE-R REDEFINES RT-DATE.
014200             15  RT-DATE-CCYY            PIC 9(04).
014300             15  RT-DATE-MM              PIC 9(02).
014400             15  RT-DATE-DD              PIC 9(02).
014500         10  FILLER                  PIC X(01) VALUE SPACE.
014600*------------------------------------------------------------------*
014700*    TABLE DE TRAVAIL DES RESULTATS D'UN SEUL NAGEUR (MAJ GDW)     *
014800*------------------------------------------------------------------*
014900 01  WS-SR-TABLE.
015000     05  WS-SR-ENTRY OCCURS 1 TO 50 TIMES
015100             DEPENDING ON WS-NB-SR
015200             INDEXED BY SR-IDX.
015300         10  SR-TIME                 PIC 9(03)V9(02).
015400         10  SR-DATE                 PIC 9(08).
015500         10  FILLER                  PIC X(01) VALUE SPACE.
015600 01  WS-BEST-TIME                    PIC 9(03)V9(02) COMP VALUE 0.
015700 01  WS-AVG-SUM                      PIC 9(05)V9(02) COMP VALUE 0.
015800 01  WS-LAST-DATE                    PIC 9(08) VALUE 0.
015900 01  WS-LAST-DATE-R REDEFINES WS-LAST-DATE.
016000     05  WS-LAST-DATE-CCYY           PIC 9(04).
016100     05  WS-LAST-DATE-MM             PIC 9(02).
016200     05  WS-LAST-DATE-DD             PIC 9(02).
016300 01  WS-NB-SR-DISP                   PIC 9(02) VALUE 0.
016400 01  WS-EFFECTIVE-N-DISP             PIC 9(01) VALUE 0.
016500*------------------------------------------------------------------*
016600*    TABLE FIXE DE L'ORDRE DES MAISONS (TOP 3 PAR MAISON)          *
016700*------------------------------------------------------------------*
016800 01  WS-HOUSE-ORDER-INIT.
016900     05  FILLER                      PIC X(10) VALUE 'Bromhead  '.
017000     05  FILLER                      PIC X(10) VALUE 'Christie  '.
017100     05  FILLER                      PIC X(10) VALUE 'Clark     '.
017200     05  FILLER                      PIC X(10) VALUE 'Melville  '.
017300 01  WS-HOUSE-ORDER REDEFINES WS-HOUSE-ORDER-INIT.
017400     05  WS-HOUSE-ORDER-ENTRY        PIC X(10) OCCURS 4 TIMES.
017500 01  WS-HOUSE-IDX                    PIC 9(01) COMP VALUE 0.
017600 01  WS-CURRENT-HOUSE                PIC X(10) VALUE SPACE.
017700*------------------------------------------------------------------*
017800*    ZONE D'EDITION DE LA LIGNE DETAIL DU RAPPORT                  *
017900*------------------------------------------------------------------*
018000 01  WS-RPT-DETAIL.
018100     05  FILLER                      PIC X(01) VALUE SPACE.
018200     05  RPT-RANK                    PIC ZZ9.
018300     05  FILLER                      PIC X(02) VALUE SPACE.
018400     05  RPT-FIRST-NAME              PIC X(15).
018500     05  FILLER                      PIC X(01) VALUE SPACE.
018600     05  RPT-SURNAME                 PIC X(20).
018700     05  FILLER                      PIC X(01) VALUE SPACE.
018800     05  RPT-HOUSE                   PIC X(10).
018900     05  FILLER                      PIC X(01) VALUE SPACE.
019000     05  RPT-TIME                    PIC ZZ9.99.
019100     05  FILLER                      PIC X(01) VALUE SPACE.
019200     05  RPT-NOTE                    PIC X(20).
019300     05  FILLER                      PIC X(09) VALUE SPACE.
019400******************************************************************
019500 PROCEDURE DIVISION.
019600*------------------------------------------------------------------*
019700 0000-MAIN-START.
019800     PERFORM 1000-INIT-START            THRU 1000-INIT-END.
019900     PERFORM 2000-LOAD-SWIMMERS-START   THRU 2000-LOAD-SWIMMERS-END
020000         UNTIL EOF-MASTER.
020100     PERFORM 3000-LOAD-RESULTS-START    THRU 3000-LOAD-RESULTS-END
020200         UNTIL EOF-RESULTS.
020300     PERFORM 4000-COMPUTE-RANK-START    THRU 4000-COMPUTE-RANK-END
020400         VARYING SWM-IDX FROM 1 BY 1 UNTIL SWM-IDX > WS-NB-SWIMMERS.
020500     PERFORM 5000-SORT-RANK-START       THRU 5000-SORT-RANK-END.
020600     PERFORM 6000-WRITE-REPORT-START    THRU 6000-WRITE-REPORT-END.
020700     PERFORM 9000-CLOSE-START           THRU 9000-CLOSE-END.
020800 0000-MAIN-END.
020900     STOP RUN.
021000*------------------------------------------------------------------*
021100*    1000 - OUVERTURE DES FICHIERS ET LECTURE DE LA CARTE PARM     *
021200*------------------------------------------------------------------*
021300 1000-INIT-START.
021400     DISPLAY 'SWMRANK - PARAMETRES (GRADE GENDER STROKE METHOD '
021500         'N) : ' WITH NO ADVANCING.
021600     ACCEPT WS-PARM-LINE FROM CONSOLE.
021700     IF PARM-METHOD IS NOT METHOD-CODE
021800         MOVE 'B' TO PARM-METHOD
021900     END-IF.
022000     IF (PARM-N < 2) OR (PARM-N > 5)
022100         MOVE 3 TO PARM-N
022200     END-IF.
022300     OPEN INPUT  SWIMMER-MASTER-FILE.
022400     IF NOT WS-STAT-MAST-OK
022500         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
022600     OPEN INPUT  RESULTS-FILE.
022700     IF NOT WS-STAT-RSLT-OK
022800         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
022900     OPEN OUTPUT RANKING-REPORT.
023000     IF NOT WS-STAT-RPT-OK
023100         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
023200     MOVE 0 TO WS-NB-SWIMMERS.
023300     MOVE 0 TO WS-NB-RESULTS.
023400     PERFORM 2100-READ-MASTER THRU 2100-READ-MASTER-END.
023500     PERFORM 3100-READ-RESULT THRU 3100-READ-RESULT-END.
023600 1000-INIT-END.
023700     EXIT.
023800*------------------------------------------------------------------*
023900*    2000 - CHARGEMENT DES NAGEURS DE LA CLASSE ET DU SEXE DEMANDES*
024000*------------------------------------------------------------------*
024100 2000-LOAD-SWIMMERS-START.
024200     IF SWM-GRADE OF SWM-MASTER-REC EQUAL PARM-GRADE
024400         AND (PARM-GENDER-ALL
024500             OR SWM-GENDER OF SWM-MASTER-REC EQUAL PARM-GENDER)
024600         ADD 1 TO WS-NB-SWIMMERS
024700         SET SWM-IDX TO WS-NB-SWIMMERS
024800         MOVE SWM-ID OF SWM-MASTER-REC   TO RNK-SWIMMER-ID (SWM-IDX)
024900         MOVE SWM-FIRST-NAME OF SWM-MASTER-REC
025000             TO RNK-FIRST-NAME (SWM-IDX)
025100         MOVE SWM-SURNAME OF SWM-MASTER-REC TO RNK-SURNAME (SWM-IDX)
025200         MOVE SWM-HOUSE OF SWM-MASTER-REC   TO RNK-HOUSE   (SWM-IDX)
025300         MOVE ZERO                          TO RNK-TIME    (SWM-IDX)
025400         MOVE SPACE                         TO RNK-NOTE    (SWM-IDX)
025500         MOVE 'N'                       TO RNK-HAS-RESULT  (SWM-IDX)
025600         MOVE WS-NB-SWIMMERS             TO RNK-ORIG-SEQ   (SWM-IDX)
025700         MOVE 0                          TO RNK-RANK-NO    (SWM-IDX)
025800     END-IF.
025900     PERFORM 2100-READ-MASTER THRU 2100-READ-MASTER-END.
026000 2000-LOAD-SWIMMERS-END.
026100     EXIT.
026200*------------------------------------------------------------------*
026300 2100-READ-MASTER.
026400     READ SWIMMER-MASTER-FILE
026500         AT END
026600             SET EOF-MASTER TO TRUE
026700         NOT AT END
026800             CONTINUE
026900     END-READ.
027000 2100-READ-MASTER-END.
027100     EXIT.
027200*------------------------------------------------------------------*
027300*    3000 - CHARGEMENT DES RESULTATS DE LA NAGE DEMANDEE           *
027400*------------------------------------------------------------------*
027500 3000-LOAD-RESULTS-START.
027600     IF RSL-STROKE OF SWM-RESULT-REC EQUAL PARM-STROKE
027700         ADD 1 TO WS-NB-RESULTS
027800         SET RSL-IDX TO WS-NB-RESULTS
027900         MOVE RSL-SWIMMER-ID OF SWM-RESULT-REC
028000             TO RT-SWIMMER-ID (RSL-IDX)
028100         MOVE RSL-TIME-SECONDS OF SWM-RESULT-REC
028200             TO RT-TIME (RSL-IDX)
028300         MOVE RSL-DATE-SWUM OF SWM-RESULT-REC
028400             TO RT-DATE (RSL-IDX)
028410         IF RT-DATE-CCYY (RSL-IDX) IS EQUAL TO ZERO
028420             DISPLAY '*** SWMRANK - RESULTAT DATE INVALIDE '
028430                 'ID=' RT-SWIMMER-ID (RSL-IDX) ' ***'
028440         END-IF
028500     END-IF.
028600     PERFORM 3100-READ-RESULT THRU 3100-READ-RESULT-END.
028700 3000-LOAD-RESULTS-END.
028800     EXIT.
028900*------------------------------------------------------------------*
029000 3100-READ-RESULT.
029100     READ RESULTS-FILE
029200         AT END
029300             SET EOF-RESULTS TO TRUE
029400         NOT AT END
029500             CONTINUE
029600     END-READ.
029700 3100-READ-RESULT-END.
029800     EXIT.
029900*------------------------------------------------------------------*
030000*    4000 - CALCUL DU TEMPS DE CLASSEMENT D'UN NAGEUR              *
030100*------------------------------------------------------------------*
030200 4000-COMPUTE-RANK-START.
030300     MOVE 0 TO WS-NB-SR.
030400     IF WS-NB-RESULTS IS GREATER THAN ZERO
030500         PERFORM 4100-COLLECT-RESULT-START
030600                 THRU 4100-COLLECT-RESULT-END
030700             VARYING RSL-IDX FROM 1 BY 1 UNTIL RSL-IDX > WS-NB-RESULTS
030800     END-IF.
030900     IF WS-NB-SR IS GREATER THAN ZERO
031000         MOVE 'Y' TO RNK-HAS-RESULT (SWM-IDX)
031100         ADD 1 TO WS-NB-QUALIFIED
031200         EVALUATE TRUE
031300             WHEN PARM-METHOD-BEST
031400                 PERFORM 4200-CALC-BEST-START THRU 4200-CALC-BEST-END
031500             WHEN PARM-METHOD-LAST
031600                 PERFORM 4300-CALC-LAST-START THRU 4300-CALC-LAST-END
031700             WHEN PARM-METHOD-AVG
031800                 PERFORM 4400-CALC-AVG-START THRU 4400-CALC-AVG-END
031900         END-EVALUATE
032000     END-IF.
032100 4000-COMPUTE-RANK-END.
032200     EXIT.
032300*------------------------------------------------------------------*
032400 4100-COLLECT-RESULT-START.
032500     IF RT-SWIMMER-ID (RSL-IDX) EQUAL RNK-SWIMMER-ID (SWM-IDX)
032600         ADD 1 TO WS-NB-SR
032700         SET SR-IDX TO WS-NB-SR
032800         MOVE RT-TIME (RSL-IDX) TO SR-TIME (SR-IDX)
032900         MOVE RT-DATE (RSL-IDX) TO SR-DATE (SR-IDX)
033000     END-IF.
033100 4100-COLLECT-RESULT-END.
033200     EXIT.
033300*------------------------------------------------------------------*
033400*    4200 - METHODE 'MEILLEUR TEMPS'                               *
033500*------------------------------------------------------------------*
033600 4200-CALC-BEST-START.
033700     MOVE SR-TIME (1) TO WS-BEST-TIME.
033800     IF WS-NB-SR IS GREATER THAN 1
033900         PERFORM 4210-FIND-MIN-START THRU 4210-FIND-MIN-END
034000             VARYING SR-IDX FROM 2 BY 1 UNTIL SR-IDX > WS-NB-SR
034100     END-IF.
034200     MOVE WS-BEST-TIME TO RNK-TIME (SWM-IDX).
034300     MOVE WS-NB-SR TO WS-NB-SR-DISP.
034400     STRING 'Best of ' WS-NB-SR-DISP DELIMITED BY SIZE
034500         INTO RNK-NOTE (SWM-IDX).
034600 4200-CALC-BEST-END.
034700     EXIT.
034800*------------------------------------------------------------------*
034900 4210-FIND-MIN-START.
035000     IF SR-TIME (SR-IDX) IS LESS THAN WS-BEST-TIME
035100         MOVE SR-TIME (SR-IDX) TO WS-BEST-TIME
035200     END-IF.
035300 4210-FIND-MIN-END.
035400     EXIT.
035500*------------------------------------------------------------------*
035600*    4300 - METHODE 'DERNIER CHRONO'                                *
035700*------------------------------------------------------------------*
035800 4300-CALC-LAST-START.
035900     SORT WS-SR-ENTRY DESCENDING KEY SR-DATE.
036000     MOVE SR-TIME (1) TO RNK-TIME (SWM-IDX).
036100     MOVE SR-DATE (1) TO WS-LAST-DATE.
036200     STRING 'Date: ' WS-LAST-DATE-CCYY '-' WS-LAST-DATE-MM '-'
036300         WS-LAST-DATE-DD DELIMITED BY SIZE
036400         INTO RNK-NOTE (SWM-IDX).
036500 4300-CALC-LAST-END.
036600     EXIT.
036700*------------------------------------------------------------------*
036800*    4400 - METHODE 'MOYENNE DES N DERNIERS' (MAJ GDW)              *
036900*------------------------------------------------------------------*
037000 4400-CALC-AVG-START.
037100     SORT WS-SR-ENTRY DESCENDING KEY SR-DATE.
037200     MOVE WS-NB-SR TO WS-EFFECTIVE-N.
037300     IF PARM-N IS LESS THAN WS-NB-SR
037400         MOVE PARM-N TO WS-EFFECTIVE-N
037500     END-IF.
037600     MOVE ZERO TO WS-AVG-SUM.
037700     PERFORM 4410-SUM-N-START THRU 4410-SUM-N-END
037800         VARYING SR-IDX FROM 1 BY 1 UNTIL SR-IDX > WS-EFFECTIVE-N.
037900     COMPUTE RNK-TIME (SWM-IDX) ROUNDED =
038000         WS-AVG-SUM / WS-EFFECTIVE-N.
038100     MOVE WS-EFFECTIVE-N TO WS-EFFECTIVE-N-DISP.
038200     STRING 'Avg of ' WS-EFFECTIVE-N-DISP DELIMITED BY SIZE
038300         INTO RNK-NOTE (SWM-IDX).
038400 4400-CALC-AVG-END.
038500     EXIT.
038600*------------------------------------------------------------------*
038700 4410-SUM-N-START.
038800     ADD SR-TIME (SR-IDX) TO WS-AVG-SUM.
038900 4410-SUM-N-END.
039000     EXIT.
039100*------------------------------------------------------------------*
039200*    5000 - TRI DU CLASSEMENT (KLV TA-2540 - TRI STABLE)            *
039300*------------------------------------------------------------------*
039400 5000-SORT-RANK-START.
039500     SORT WS-SWM-ENTRY
039600         DESCENDING KEY RNK-HAS-RESULT
039700         ASCENDING  KEY RNK-TIME
039800         ASCENDING  KEY RNK-ORIG-SEQ.
039900 5000-SORT-RANK-END.
040000     EXIT.
040100*------------------------------------------------------------------*
040200*    6000 - IMPRESSION DU RAPPORT DE CLASSEMENT (PBN TA-3450)       *
040300*------------------------------------------------------------------*
040400 6000-WRITE-REPORT-START.
040500     MOVE SPACE TO RANK-REPORT-LINE.
040600     MOVE 'PELHAM SENIOR PRIMARY - RANKING REPORT' TO RANK-REPORT-LINE.
040700     WRITE RANK-REPORT-LINE.
040800     MOVE SPACE TO RANK-REPORT-LINE.
040900     WRITE RANK-REPORT-LINE.
041000     IF WS-NB-QUALIFIED IS GREATER THAN ZERO
041100         PERFORM 6100-WRITE-DETAIL-START THRU 6100-WRITE-DETAIL-END
041200             VARYING SWM-IDX FROM 1 BY 1
041300             UNTIL SWM-IDX > WS-NB-QUALIFIED
041400     END-IF.
041500     MOVE SPACE TO RANK-REPORT-LINE.
041600     WRITE RANK-REPORT-LINE.
041700     MOVE 'TOP 3 PER HOUSE' TO RANK-REPORT-LINE.
041800     WRITE RANK-REPORT-LINE.
041900     PERFORM 6200-TOP3-HOUSE-START THRU 6200-TOP3-HOUSE-END
042000         VARYING WS-HOUSE-IDX FROM 1 BY 1 UNTIL WS-HOUSE-IDX > 4.
042100 6000-WRITE-REPORT-END.
042200     EXIT.
042300*------------------------------------------------------------------*
042400 6100-WRITE-DETAIL-START.
042500     ADD 1 TO WS-RANK-COUNTER.
042600     MOVE WS-RANK-COUNTER TO RNK-RANK-NO (SWM-IDX).
042700     PERFORM 6110-FORMAT-LINE-START THRU 6110-FORMAT-LINE-END.
042800 6100-WRITE-DETAIL-END.
042900     EXIT.
043000*------------------------------------------------------------------*
043100 6110-FORMAT-LINE-START.
043200     MOVE RNK-RANK-NO (SWM-IDX)      TO RPT-RANK.
043300     MOVE RNK-FIRST-NAME (SWM-IDX)   TO RPT-FIRST-NAME.
043400     MOVE RNK-SURNAME (SWM-IDX)      TO RPT-SURNAME.
043500     MOVE RNK-HOUSE (SWM-IDX)        TO RPT-HOUSE.
043600     MOVE RNK-TIME (SWM-IDX)         TO RPT-TIME.
043700     MOVE RNK-NOTE (SWM-IDX)         TO RPT-NOTE.
043800     MOVE WS-RPT-DETAIL TO RANK-REPORT-LINE.
043900     WRITE RANK-REPORT-LINE.
044000 6110-FORMAT-LINE-END.
044100     EXIT.
044200*------------------------------------------------------------------*
044300*    6200 - TOP 3 D'UNE MAISON                                      *
044400*------------------------------------------------------------------*
044500 6200-TOP3-HOUSE-START.
044600     MOVE WS-HOUSE-ORDER-ENTRY (WS-HOUSE-IDX) TO WS-CURRENT-HOUSE.
044700     MOVE SPACE TO RANK-REPORT-LINE.
044800     STRING 'TEAM: ' WS-CURRENT-HOUSE DELIMITED BY SIZE
044900         INTO RANK-REPORT-LINE.
045000     WRITE RANK-REPORT-LINE.
045100     MOVE 0 TO WS-NB-HOUSE-FOUND.
045200     IF WS-NB-QUALIFIED IS GREATER THAN ZERO
045300         PERFORM 6210-SCAN-HOUSE-START THRU 6210-SCAN-HOUSE-END
045400             VARYING SWM-IDX FROM 1 BY 1
045500             UNTIL (SWM-IDX > WS-NB-QUALIFIED)
045600                 OR (WS-NB-HOUSE-FOUND EQUAL 3)
045700     END-IF.
045800     IF WS-NB-HOUSE-FOUND EQUAL 0
045900         MOVE SPACE TO RANK-REPORT-LINE
046000         MOVE '  No qualifiers' TO RANK-REPORT-LINE
046100         WRITE RANK-REPORT-LINE
046200     END-IF.
046300 6200-TOP3-HOUSE-END.
046400     EXIT.
046500*------------------------------------------------------------------*
046600 6210-SCAN-HOUSE-START.
046700     IF RNK-HOUSE (SWM-IDX) EQUAL WS-CURRENT-HOUSE
046800         ADD 1 TO WS-NB-HOUSE-FOUND
046900         PERFORM 6110-FORMAT-LINE-START THRU 6110-FORMAT-LINE-END
047000     END-IF.
047100 6210-SCAN-HOUSE-END.
047200     EXIT.
047300*------------------------------------------------------------------*
047400*    9000 - FERMETURE ET JOURNAL DE FIN                             *
047500*------------------------------------------------------------------*
047600 9000-CLOSE-START.
047700     CLOSE SWIMMER-MASTER-FILE.
047800     CLOSE RESULTS-FILE.
047900     CLOSE RANKING-REPORT.
048000     DISPLAY 'SWMRANK - NAGEURS RETENUS   : ' WS-NB-SWIMMERS.
048100     DISPLAY 'SWMRANK - NAGEURS CLASSES    : ' WS-NB-QUALIFIED.
048200 9000-CLOSE-END.
048300     EXIT.
048400*------------------------------------------------------------------*
048500*    9900 - ARRET SUR ANOMALIE D'OUVERTURE DE FICHIER               *
048600*------------------------------------------------------------------*
048700 9900-ABEND-START.
048800     DISPLAY '*** SWMRANK - ERREUR OUVERTURE FICHIER ***'.
048900     STOP RUN.
049000 9900-ABEND-END.
049100     EXIT.
