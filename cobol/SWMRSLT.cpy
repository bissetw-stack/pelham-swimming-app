000100******************************************************************
000200*    COPY   : SWMRSLT                                            *
000300*    OBJET  : DESCRIPTION DU FICHIER DES RESULTATS DE NATATION   *
000400*             (RESULTS) - UN ENREGISTREMENT PAR CHRONO SAISI.    *
000500*    auteur : R. FOUCHET                                         *
000600*    Date creation 03/03/1986                                    *
000700*------------------------------------------------------------------*
000800*    MAJ01: 14/09/1991 RF  TA-1123  AJOUT DE LOGGED-BY (OPERATEUR)*
000900*    MAJ02: 22/01/1999 MDP TA-2077  BASCULE SIECLE - DATE-SWUM SUR*
001000*             8 POSITIONS (SSAAMMJJ) POUR L'AN 2000               *
001100*    MAJ03: 09/06/2003 KLV TA-2540  SEASON PORTE A 4 POSITIONS    *
001200******************************************************************
001300     FD  RESULTS-FILE
001400         LABEL RECORDS ARE STANDARD
001500         DATA RECORD IS SWM-RESULT-REC.
001600*------------------------------------------------------------------*
001700 01  SWM-RESULT-REC.
001800*        CLE LOGIQUE DU RESULTAT
001900     05  RSL-RESULT-ID               PIC X(08).
002000*        CLE ETRANGERE VERS SWM-ID DU FICHIER MAITRE
002100     05  RSL-SWIMMER-ID              PIC X(08).
002200     05  RSL-STROKE                  PIC X(12).
002300         88  RSL-STROKE-FREESTYLE        VALUE 'Freestyle   '.
002400         88  RSL-STROKE-BREASTSTROKE     VALUE 'Breaststroke'.
002500         88  RSL-STROKE-BACKSTROKE       VALUE 'Backstroke  '.
002600         88  RSL-STROKE-BUTTERFLY        VALUE 'Butterfly   '.
002700*        TEMPS EN SECONDES - 3 ENTIERS + 2 DECIMALES, TOUJOURS > 0
002800     05  RSL-TIME-SECONDS            PIC 9(03)V9(02).
002900*        DATE DU CHRONO - SSAAMMJJ (MAJ02)
003000     05  RSL-DATE-SWUM               PIC 9(08).
003100     05  RSL-DATE-SWUM-R REDEFINES RSL-DATE-SWUM.
003200         10  RSL-DATE-CCYY           PIC 9(04).
003300         10  RSL-DATE-MM             PIC 9(02).
003400         10  RSL-DATE-DD             PIC 9(02).
003500*        SAISON - ANNEE CIVILE DU CHRONO (MAJ03)
003600     05  RSL-SEASON                  PIC 9(04).
003700*        ORIGINE DU CHRONO, EX. 'Trials'
003800     05  RSL-SOURCE                  PIC X(10).
003900*        OPERATEUR AYANT SAISI LE CHRONO (MAJ01)
004000     05  RSL-LOGGED-BY               PIC X(15).
004100*        RESERVE D'EXTENSION - VOIR MAJ FUTURES (NE PAS SUPPRIMER)
004200     05  FILLER                      PIC X(01) VALUE SPACE.
