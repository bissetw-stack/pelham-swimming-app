000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SWMCORR.
000300 AUTHOR.         R. FOUCHET.
000400 INSTALLATION.   PELHAM SENIOR PRIMARY - DATA PROCESSING.
000500 DATE-WRITTEN.   03/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL SCHOOL USE ONLY.
000800******************************************************************
000900*    SWMCORR - MOTEUR DE CORRECTION DES RESULTATS (U2)           *
001000*                                                                *
001100*    CHARGE EN TABLE LES DEMANDES DE CORRECTION (UNE LIGNE PAR   *
001200*    RESULT-ID A CORRIGER), PUIS RECOPIE LE FICHIER DES          *
001300*    RESULTATS EN ENTIER (ANCIEN -> NOUVEAU) EN SUBSTITUANT LES  *
001400*    VALEURS CORRIGEES DANS LES ENREGISTREMENTS CONCERNES, LES   *
001500*    AUTRES ETANT RECOPIES SANS MODIFICATION. SEULS TIME-SECONDS,*
001510*    DATE-SWUM ET STROKE SONT MODIFIABLES.                       *
001600*------------------------------------------------------------------*
001700*    CHANGE LOG                                                  *
001800*    -----------                                                 *
001900*    03/03/1986 RF  --------  PROGRAMME INITIAL                  *
002000*    14/09/1991 RF  TA-1123  SEASON/SOURCE/LOGGED-BY DECLARES    *
002100*                             IMMUABLES DANS LA DOCUMENTATION     *
002200*    22/01/1999 MDP TA-2077  BASCULE AN 2000 - DATES SUR 8       *
002300*                             POSITIONS (SSAAMMJJ)               *
002400*    05/05/2001 GDW TA-2260  CONTROLE DU LIBELLE DE NAGE CORRIGE *
002500*    12/11/2011 PBN TA-3450  COMPTEUR DE CORRECTIONS EN FIN DE   *
002600*                             TRAITEMENT POUR LE JOURNAL         *
002650*    25/03/2014 RF  TA-3701  MOVE DU NOUVEAU TEMPS PAR LA        *
002660*                             REDEFINITION 9(03)V9(02) DE        *
002670*                             CORR-NEW-TIME-SECONDS - LE MOVE    *
002680*                             DIRECT DE LA ZONE X(05) CADRAIT A  *
002690*                             DROITE SUR LA VIRGULE IMPLICITE ET *
002695*                             TRONQUAIT LE TEMPS CORRIGE         *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.   IBM-4381.
003100 OBJECT-COMPUTER.   IBM-4381.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     UPSI-0 IS SWM-RESTART-SWITCH
003500     CLASS STROKE-INITIAL IS 'B' 'F'.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT RESULTS-FILE         ASSIGN TO SWMRSLT
003900         ORGANIZATION IS SEQUENTIAL
004000         ACCESS MODE  IS SEQUENTIAL
004100         FILE STATUS  IS WS-STAT-RIN.
004200     SELECT RESULTS-FILE-NEW     ASSIGN TO SWMRSLN
004300         ORGANIZATION IS SEQUENTIAL
004400         ACCESS MODE  IS SEQUENTIAL
004500         FILE STATUS  IS WS-STAT-ROUT.
004600     SELECT CORRECTIONS-FILE     ASSIGN TO SWMCORI
004700         ORGANIZATION IS SEQUENTIAL
004800         ACCESS MODE  IS SEQUENTIAL
004900         FILE STATUS  IS WS-STAT-CORI.
005000******************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300     COPY SWMRSLT.
005400*        FICHIER DE SORTIE (NOUVELLE GENERATION) - MEME GABARIT *
005500*        QUE SWM-RESULT-REC, RECOPIE OCTET POUR OCTET (VOIR     *
005600*        4000-REWRITE) DONC DECLARE EN ZONE UNIQUE              *
005700 FD  RESULTS-FILE-NEW
005800     LABEL RECORDS ARE STANDARD
005900     DATA RECORD IS SWM-RESULT-REC-NEW.
006000 01  SWM-RESULT-REC-NEW.
006100     05  SWM-REC-NEW-DATA            PIC X(70).
006200     05  FILLER                      PIC X(01) VALUE SPACE.
006300     COPY SWMCORI.
006400******************************************************************
006500 WORKING-STORAGE SECTION.
006600*------------------------------------------------------------------*
006700*    INDICATEURS DE FIN DE FICHIER ET STATUTS                     *
006800*------------------------------------------------------------------*
006900 01  WS-STAT-RIN                     PIC X(02) VALUE SPACE.
007000     88  WS-STAT-RIN-OK                  VALUE '00'.
007100     88  WS-STAT-RIN-EOF                 VALUE '10'.
007200 01  WS-STAT-ROUT                    PIC X(02) VALUE SPACE.
007300     88  WS-STAT-ROUT-OK                 VALUE '00'.
007400 01  WS-STAT-CORI                    PIC X(02) VALUE SPACE.
007500     88  WS-STAT-CORI-OK                 VALUE '00'.
007600     88  WS-STAT-CORI-EOF                VALUE '10'.
007700 01  WS-SWITCHES.
007800     05  WS-EOF-CORI                 PIC X(01) VALUE 'N'.
007900         88  EOF-CORI                    VALUE 'Y'.
008000     05  WS-EOF-RESULTS              PIC X(01) VALUE 'N'.
008100         88  EOF-RESULTS                 VALUE 'Y'.
008200     05  FILLER                      PIC X(01) VALUE SPACE.
008300*------------------------------------------------------------------*
008400*    COMPTEURS DE TRAITEMENT                                       *
008500*------------------------------------------------------------------*
008600 01  WS-COUNTERS.
008700     05  WS-NB-CORR                  PIC 9(03) COMP VALUE 0.
008800     05  WS-NB-CORR-REJECTED         PIC 9(03) COMP VALUE 0.
008900     05  WS-NB-RESULTS-READ          PIC 9(05) COMP VALUE 0.
009000     05  WS-NB-RESULTS-UPDATED       PIC 9(05) COMP VALUE 0.
009100     05  FILLER                      PIC X(01) VALUE SPACE.
009200*------------------------------------------------------------------*
009300*    TABLE DES CORRECTIONS EN ATTENTE (UNE LIGNE PAR RESULT-ID)     *
009400*------------------------------------------------------------------*
009500 77  WS-MAX-CORR                     PIC 9(03) COMP VALUE 200.
009600 01  WS-CORR-TABLE.
009700     05  WS-CORR-ENTRY OCCURS 1 TO 200 TIMES
009800             DEPENDING ON WS-NB-CORR
009900             INDEXED BY CORR-IDX.
010000         10  CT-RESULT-ID            PIC X(08).
010100         10  CT-NEW-TIME             PIC 9(03)V9(02).
010200         10  CT-NEW-DATE             PIC 9(08).
010210         10  CT-NEW-DATE-R REDEFINES CT-NEW-DATE.
010220             15  CT-NEW-DATE-CCYY        PIC 9(04).
010230             15  CT-NEW-DATE-MM          PIC 9(02).
010240             15  CT-NEW-DATE-DD          PIC 9(02).
010300         10  CT-NEW-STROKE           PIC X(12).
010400         10  CT-VALID                PIC X(01).
010500             88  CT-IS-VALID             VALUE 'Y'.
010600         10  FILLER                  PIC X(01) VALUE SPACE.
010700*------------------------------------------------------------------*
010800*    ZONE DE CONTROLE DU LIBELLE DE NAGE CORRIGE (MAJ GDW)          *
010900*------------------------------------------------------------------*
011000 01  WS-STROKE-CHECK.
011100     05  WS-STROKE-CHECK-VAL         PIC X(12).
011110         88  WS-STROKE-OK                VALUES 'Freestyle   '
011120                                                 'Breaststroke'
011130                                                 'Backstroke  '
011140                                                 'Butterfly   '.
011150     05  WS-STROKE-CHECK-R REDEFINES WS-STROKE-CHECK-VAL.
011160         10  WS-STROKE-CHECK-INIT        PIC X(01).
011170         10  WS-STROKE-CHECK-REST        PIC X(11).
011600     05  FILLER                      PIC X(01) VALUE SPACE.
011700 77  WS-DISPLAY-COUNT                PIC ZZZZ9.
011800******************************************************************
011900 PROCEDURE DIVISION.
012000*------------------------------------------------------------------*
012100 0000-MAIN-START.
012200     PERFORM 1000-INIT-START           THRU 1000-INIT-END.
012300     PERFORM 2000-LOAD-CORR-START      THRU 2000-LOAD-CORR-END
012400         UNTIL EOF-CORI.
012500     PERFORM 3000-REWRITE-START        THRU 3000-REWRITE-END
012600         UNTIL EOF-RESULTS.
012700     PERFORM 4000-CLOSE-START          THRU 4000-CLOSE-END.
012800 0000-MAIN-END.
012900     STOP RUN.
013000*------------------------------------------------------------------*
013100*    1000 - OUVERTURE DES FICHIERS                                  *
013200*------------------------------------------------------------------*
013300 1000-INIT-START.
013400     OPEN INPUT  RESULTS-FILE.
013500     IF NOT WS-STAT-RIN-OK
013600         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
013700     OPEN INPUT  CORRECTIONS-FILE.
013800     IF NOT WS-STAT-CORI-OK
013900         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
014000     OPEN OUTPUT RESULTS-FILE-NEW.
014100     IF NOT WS-STAT-ROUT-OK
014200         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
014300     INITIALIZE WS-COUNTERS REPLACING NUMERIC DATA BY ZERO.
014400     MOVE 0 TO WS-NB-CORR.
014500     PERFORM 2100-READ-CORR THRU 2100-READ-CORR-END.
014600     PERFORM 3100-READ-RESULT THRU 3100-READ-RESULT-END.
014700 1000-INIT-END.
014800     EXIT.
014900*------------------------------------------------------------------*
015000*    2000 - CHARGEMENT DE LA TABLE DES CORRECTIONS                  *
015100*------------------------------------------------------------------*
015200 2000-LOAD-CORR-START.
015300     IF CORR-NEW-STROKE(1:1) IS NOT STROKE-INITIAL
015400         DISPLAY '*** SWMCORR - NAGE INCONNUE REJETEE : '
015500             CORR-RESULT-ID
015600         ADD 1 TO WS-NB-CORR-REJECTED
015700     ELSE
015800         MOVE CORR-NEW-STROKE TO WS-STROKE-CHECK-VAL
015900         IF NOT WS-STROKE-OK
016000             DISPLAY '*** SWMCORR - NAGE INCONNUE REJETEE (1RE '
016010                 'LETTRE=' WS-STROKE-CHECK-INIT '), ID : '
016100                 CORR-RESULT-ID
016200             ADD 1 TO WS-NB-CORR-REJECTED
016300         ELSE
016400             ADD 1 TO WS-NB-CORR
016500             SET CORR-IDX TO WS-NB-CORR
016600             MOVE CORR-RESULT-ID       TO CT-RESULT-ID (CORR-IDX)
016700             MOVE CORR-NEW-DATE-SWUM   TO CT-NEW-DATE  (CORR-IDX)
016800             MOVE CORR-NEW-STROKE      TO CT-NEW-STROKE(CORR-IDX)
016900             MOVE ZERO                 TO CT-NEW-TIME  (CORR-IDX)
017000             IF CORR-NEW-TIME-SECONDS IS NUMERIC
017050*                MOVE PAR LA REDEFINITION 9(03)V9(02) - UN MOVE  *
017060*                DIRECT DE LA ZONE X(05) TRONQUERAIT LE TEMPS    *
017070*                (TA-3701)                                      *
017100                 MOVE CORR-NEW-TIME-SECONDS-R
017200                     TO CT-NEW-TIME (CORR-IDX)
017300             END-IF
017310             IF CT-NEW-DATE-CCYY (CORR-IDX) IS EQUAL TO ZERO
017320                 DISPLAY '*** SWMCORR - NOUVELLE DATE INVALIDE, ID : '
017330                     CORR-RESULT-ID
017340             END-IF
017400             SET CT-IS-VALID (CORR-IDX) TO TRUE
017500         END-IF
017600     END-IF.
017700     PERFORM 2100-READ-CORR THRU 2100-READ-CORR-END.
017800 2000-LOAD-CORR-END.
017900     EXIT.
018000*------------------------------------------------------------------*
018100 2100-READ-CORR.
018200     READ CORRECTIONS-FILE
018300         AT END
018400             SET EOF-CORI TO TRUE
018500         NOT AT END
018600             CONTINUE
018700     END-READ.
018800 2100-READ-CORR-END.
018900     EXIT.
019000*------------------------------------------------------------------*
019100*    3000 - RECOPIE DU FICHIER DES RESULTATS AVEC SUBSTITUTION      *
019200*------------------------------------------------------------------*
019300 3000-REWRITE-START.
019400     ADD 1 TO WS-NB-RESULTS-READ.
019500     PERFORM 3200-SEARCH-CORR THRU 3200-SEARCH-CORR-END.
019600     MOVE SWM-RESULT-REC TO SWM-RESULT-REC-NEW.
019700     WRITE SWM-RESULT-REC-NEW.
019800     PERFORM 3100-READ-RESULT THRU 3100-READ-RESULT-END.
019900 3000-REWRITE-END.
020000     EXIT.
020100*------------------------------------------------------------------*
020200 3100-READ-RESULT.
020300     READ RESULTS-FILE
020400         AT END
020500             SET EOF-RESULTS TO TRUE
020600         NOT AT END
020700             CONTINUE
020800     END-READ.
020900 3100-READ-RESULT-END.
021000     EXIT.
021100*------------------------------------------------------------------*
021200*    3200 - RECHERCHE ET APPLICATION D'UNE CORRECTION EVENTUELLE    *
021300*------------------------------------------------------------------*
021400 3200-SEARCH-CORR.
021500     IF WS-NB-CORR IS GREATER THAN ZERO
021600         SET CORR-IDX TO 1
021700         SEARCH WS-CORR-ENTRY
021800             AT END
021900                 CONTINUE
022000             WHEN CT-RESULT-ID (CORR-IDX) EQUAL RSL-RESULT-ID
022100                 AND CT-IS-VALID (CORR-IDX)
022200                 MOVE CT-NEW-TIME   (CORR-IDX) TO RSL-TIME-SECONDS
022300                 MOVE CT-NEW-DATE   (CORR-IDX) TO RSL-DATE-SWUM
022400                 MOVE CT-NEW-STROKE (CORR-IDX) TO RSL-STROKE
022500                 ADD 1 TO WS-NB-RESULTS-UPDATED
022600         END-SEARCH
022700     END-IF.
022800 3200-SEARCH-CORR-END.
022900     EXIT.
023000*------------------------------------------------------------------*
023100*    4000 - FERMETURE ET JOURNAL DE FIN (PBN TA-3450)                *
023200*------------------------------------------------------------------*
023300 4000-CLOSE-START.
023400     CLOSE RESULTS-FILE.
023500     CLOSE CORRECTIONS-FILE.
023600     CLOSE RESULTS-FILE-NEW.
023700     MOVE WS-NB-RESULTS-UPDATED TO WS-DISPLAY-COUNT.
023800     DISPLAY 'SWMCORR - CORRECTIONS CHARGEES  : ' WS-NB-CORR.
023900     DISPLAY 'SWMCORR - CORRECTIONS REJETEES  : '
024000         WS-NB-CORR-REJECTED.
024100     DISPLAY 'SWMCORR - RESULTATS MIS A JOUR  : ' WS-DISPLAY-COUNT.
024200 4000-CLOSE-END.
024300     EXIT.
024400*------------------------------------------------------------------*
024500*    9900 - ARRET SUR ANOMALIE D'OUVERTURE DE FICHIER               *
024600*------------------------------------------------------------------*
024700 9900-ABEND-START.
024800     DISPLAY '*** SWMCORR - ERREUR OUVERTURE FICHIER ***'.
024900     STOP RUN.
025000 9900-ABEND-END.
025100     EXIT.
