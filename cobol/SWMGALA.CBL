000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SWMGALA.
000300 AUTHOR.         R. FOUCHET.
000400 INSTALLATION.   PELHAM SENIOR PRIMARY - DATA PROCESSING.
000500 DATE-WRITTEN.   03/03/1986.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL SCHOOL USE ONLY.
000800******************************************************************
000900*    SWMGALA - EDITION DE L'ETAT DU GALA INTER-MAISONS (U5)        *
001000*                                                                *
001100*    CHARGE EN TABLE LE FICHIER MAITRE DES NAGEURS ET LE FICHIER  *
001200*    DES RESULTATS EN ENTIER (SANS FILTRE), RAPPROCHE CHAQUE      *
001300*    RESULTAT DE SON NAGEUR PAR RECHERCHE EN TABLE, PUIS IMPRIME  *
001400*    UN ETAT PAR MAISON, PUIS PAR CLASSE, SEXE ET NAGE, LISTANT   *
001500*    LES 3 MEILLEURS TEMPS DE CHAQUE COURSE.                      *
001600*------------------------------------------------------------------*
001700*    CHANGE LOG                                                  *
001800*    -----------                                                 *
001900*    03/03/1986 RF  --------  PROGRAMME INITIAL                   *
002000*    14/09/1991 RF  TA-1123  RUPTURE DE MAISON REPRISE DU MODELE  *
002100*                             FICHIER-filelect (ETAT DES AGA)     *
002200*    22/01/1999 MDP TA-2077  BASCULE AN 2000 - DATES SUR 8        *
002300*                             POSITIONS (SSAAMMJJ)                *
002400*    09/06/2003 KLV TA-2540  IMBRICATION FIXE CLASSE/SEXE/NAGE    *
002500*                             DEMANDEE PAR LA DIRECTION SPORTIVE  *
002600*    12/11/2011 PBN TA-3450  PLAFOND A 3 NAGEURS PAR COURSE, TRI  *
002700*                             INTERNE PAR TEMPS CROISSANT         *
002750*    18/03/2014 RF  TA-3688  LIBELLE DE COURSE CADRE SUR 50       *
002760*                             CARACTERES (COLONNE GAUCHE) AVANT   *
002770*                             LA LISTE DES NAGEURS                *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-4381.
003200 OBJECT-COMPUTER.   IBM-4381.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 IS SWM-RESTART-SWITCH
003600     CLASS GENDER-CODE IS 'F' 'M'.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SWIMMER-MASTER-FILE  ASSIGN TO SWMMAST
004000         ORGANIZATION IS SEQUENTIAL
004100         ACCESS MODE  IS SEQUENTIAL
004200         FILE STATUS  IS WS-STAT-MAST.
004300     SELECT RESULTS-FILE         ASSIGN TO SWMRSLT
004400         ORGANIZATION IS SEQUENTIAL
004500         ACCESS MODE  IS SEQUENTIAL
004600         FILE STATUS  IS WS-STAT-RSLT.
004700     SELECT GALA-REPORT          ASSIGN TO SWMGRPT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         ACCESS MODE  IS SEQUENTIAL
005000         FILE STATUS  IS WS-STAT-RPT.
005100******************************************************************
005200 DATA DIVISION.
005300 FILE SECTION.
005400     COPY SWMMAST.
005500     COPY SWMRSLT.
005600 FD  GALA-REPORT
005700     RECORD CONTAINS 80 CHARACTERS
005800     RECORDING MODE IS F.
005900 01  GALA-REPORT-LINE.
005910     05  GALA-RPT-TITLE              PIC X(60).
005920     05  FILLER                      PIC X(20).
006000******************************************************************
006100 WORKING-STORAGE SECTION.
006200*------------------------------------------------------------------*
006300*    INDICATEURS DE FIN DE FICHIER ET STATUTS                     *
006400*------------------------------------------------------------------*
006500 01  WS-STAT-MAST                    PIC X(02) VALUE SPACE.
006600     88  WS-STAT-MAST-OK                 VALUE '00'.
006700     88  WS-STAT-MAST-EOF                VALUE '10'.
006800 01  WS-STAT-RSLT                    PIC X(02) VALUE SPACE.
006900     88  WS-STAT-RSLT-OK                 VALUE '00'.
007000     88  WS-STAT-RSLT-EOF                VALUE '10'.
007100 01  WS-STAT-RPT                     PIC X(02) VALUE SPACE.
007200     88  WS-STAT-RPT-OK                  VALUE '00'.
007300 01  WS-SWITCHES.
007400     05  WS-EOF-MASTER               PIC X(01) VALUE 'N'.
007500         88  EOF-MASTER                  VALUE 'Y'.
007600     05  WS-EOF-RESULTS              PIC X(01) VALUE 'N'.
007700         88  EOF-RESULTS                 VALUE 'Y'.
007800     05  FILLER                      PIC X(01) VALUE SPACE.
007900*------------------------------------------------------------------*
008000*    COMPTEURS ET CONSTANTES DE DIMENSIONNEMENT DES TABLES         *
008100*------------------------------------------------------------------*
008200 77  WS-MAX-SWIMMERS                 PIC 9(03) COMP VALUE 500.
008300 77  WS-MAX-JOIN                     PIC 9(04) COMP VALUE 2000.
008400 77  WS-MAX-RACE                     PIC 9(02) COMP VALUE 50.
008500 01  WS-COUNTERS.
008600     05  WS-NB-SWIMMERS              PIC 9(03) COMP VALUE 0.
008700     05  WS-NB-JOIN                  PIC 9(04) COMP VALUE 0.
008800     05  WS-NB-RACE                  PIC 9(02) COMP VALUE 0.
008900     05  WS-EFF-RACE-N               PIC 9(01) COMP VALUE 0.
009000     05  WS-LINE-PTR                 PIC 9(02) COMP VALUE 0.
009100     05  FILLER                      PIC X(01) VALUE SPACE.
009200*------------------------------------------------------------------*
009300*    TABLE DES NAGEURS (FICHIER MAITRE EN ENTIER, SANS FILTRE)     *
009400*------------------------------------------------------------------*
009500 01  WS-SWM-TABLE.
009600     05  WS-SWM-ENTRY OCCURS 1 TO 500 TIMES
009700             DEPENDING ON WS-NB-SWIMMERS
009800             INDEXED BY SWM-IDX.
009900         10  SW-ID                   PIC X(08).
010000         10  SW-FIRST-NAME           PIC X(15).
010100         10  SW-SURNAME              PIC X(20).
010200         10  SW-HOUSE                PIC X(10).
010300         10  SW-GRADE                PIC 9(01).
010400         10  SW-GENDER               PIC X(01).
010500         10  FILLER                  PIC X(01) VALUE SPACE.
010600*------------------------------------------------------------------*
010700*    TABLE DE RAPPROCHEMENT RESULTAT/NAGEUR (RF TA-1123)           *
010800*------------------------------------------------------------------*
010900 01  WS-JOIN-TABLE.
011000     05  WS-JOIN-ENTRY OCCURS 1 TO 2000 TIMES
011100             DEPENDING ON WS-NB-JOIN
011200             INDEXED BY JN-IDX.
011300         10  JN-HOUSE                PIC X(10).
011400         10  JN-GRADE                PIC 9(01).
011500         10  JN-GENDER               PIC X(01).
011600         10  JN-STROKE               PIC X(12).
011700         10  JN-FIRST-NAME           PIC X(15).
011800         10  JN-SURNAME              PIC X(20).
011900         10  JN-TIME                 PIC 9(03)V9(02).
012000         10  FILLER                  PIC X(01) VALUE SPACE.
012100*------------------------------------------------------------------*
012200*    TABLE DE TRAVAIL D'UNE COURSE (MAJ PBN TA-3450)                *
012300*------------------------------------------------------------------*
012400 01  WS-RACE-TABLE.
012500     05  WS-RACE-ENTRY OCCURS 1 TO 50 TIMES
012600             DEPENDING ON WS-NB-RACE
012700             INDEXED BY RACE-IDX.
012800         10  RC-FIRST-NAME           PIC X(15).
012900         10  RC-SURNAME              PIC X(20).
013000         10  RC-TIME                 PIC 9(03)V9(02).
013100         10  FILLER                  PIC X(01) VALUE SPACE.
013200*------------------------------------------------------------------*
013300*    TABLES FIXES DE L'ORDRE D'IMPRESSION (KLV TA-2540)             *
013400*------------------------------------------------------------------*
013500 01  WS-HOUSE-ORDER-INIT.
013600     05  FILLER                      PIC X(10) VALUE 'Bromhead  '.
013700     05  FILLER                      PIC X(10) VALUE 'Christie  '.
013800     05  FILLER                      PIC X(10) VALUE 'Clark     '.
013900     05  FILLER                      PIC X(10) VALUE 'Melville  '.
014000 01  WS-HOUSE-ORDER REDEFINES WS-HOUSE-ORDER-INIT.
014100     05  WS-HOUSE-ORDER-ENTRY        PIC X(10) OCCURS 4 TIMES.
014200 01  WS-GRADE-ORDER-INIT.
014300     05  FILLER                      PIC 9(01) VALUE 4.
014400     05  FILLER                      PIC 9(01) VALUE 5.
014500     05  FILLER                      PIC 9(01) VALUE 6.
014600     05  FILLER                      PIC 9(01) VALUE 7.
014700 01  WS-GRADE-ORDER REDEFINES WS-GRADE-ORDER-INIT.
014800     05  WS-GRADE-ORDER-ENTRY        PIC 9(01) OCCURS 4 TIMES.
014900 01  WS-GENDER-ORDER-INIT.
015000     05  FILLER                      PIC X(01) VALUE 'F'.
015100     05  FILLER                      PIC X(01) VALUE 'M'.
015200 01  WS-GENDER-ORDER REDEFINES WS-GENDER-ORDER-INIT.
015300     05  WS-GENDER-ORDER-ENTRY       PIC X(01) OCCURS 2 TIMES.
015400 01  WS-STROKE-ORDER-INIT.
015500     05  FILLER                      PIC X(12) VALUE 'Freestyle   '.
015600     05  FILLER                      PIC X(12) VALUE 'Breaststroke'.
015700     05  FILLER                      PIC X(12) VALUE 'Backstroke  '.
015800     05  FILLER                      PIC X(12) VALUE 'Butterfly   '.
015900 01  WS-STROKE-ORDER REDEFINES WS-STROKE-ORDER-INIT.
016000     05  WS-STROKE-ORDER-ENTRY       PIC X(12) OCCURS 4 TIMES.
016100*------------------------------------------------------------------*
016200*    INDICES DE BOUCLE DE L'IMBRICATION MAISON/CLASSE/SEXE/NAGE    *
016300*------------------------------------------------------------------*
016400 01  WS-LOOP-INDEXES.
016500     05  WS-HOUSE-IDX                PIC 9(01) COMP VALUE 0.
016600     05  WS-GRADE-IDX                PIC 9(01) COMP VALUE 0.
016700     05  WS-GENDER-IDX               PIC 9(01) COMP VALUE 0.
016800     05  WS-STROKE-IDX               PIC 9(01) COMP VALUE 0.
016900     05  FILLER                      PIC X(01) VALUE SPACE.
017000 01  WS-CURRENT-HOUSE                PIC X(10) VALUE SPACE.
017100 01  WS-CURRENT-GRADE                PIC 9(01) VALUE 0.
017200 01  WS-CURRENT-GENDER               PIC X(01) VALUE SPACE.
017300 01  WS-CURRENT-STROKE               PIC X(12) VALUE SPACE.
017400*------------------------------------------------------------------*
017500*    ZONE DE CONSTRUCTION DE LA LIGNE DE COURSE                    *
017600*------------------------------------------------------------------*
017700 01  WS-RACE-LINE                    PIC X(80) VALUE SPACE.
017750 01  WS-RACE-LABEL                   PIC X(50) VALUE SPACE.
017800 01  WS-RACE-TIME-EDIT               PIC 999.99.
017900******************************************************************
018000 PROCEDURE DIVISION.
018100*------------------------------------------------------------------*
018200 0000-MAIN-START.
018300     PERFORM 1000-INIT-START            THRU 1000-INIT-END.
018400     PERFORM 2000-LOAD-SWIMMERS-START   THRU 2000-LOAD-SWIMMERS-END
018500         UNTIL EOF-MASTER.
018600     PERFORM 3000-LOAD-RESULTS-START    THRU 3000-LOAD-RESULTS-END
018700         UNTIL EOF-RESULTS.
018800     PERFORM 5000-PRINT-REPORT-START    THRU 5000-PRINT-REPORT-END.
018900     PERFORM 9000-CLOSE-START           THRU 9000-CLOSE-END.
019000 0000-MAIN-END.
019100     STOP RUN.
019200*------------------------------------------------------------------*
019300*    1000 - OUVERTURE DES FICHIERS                                 *
019400*------------------------------------------------------------------*
019500 1000-INIT-START.
019600     OPEN INPUT  SWIMMER-MASTER-FILE.
019700     IF NOT WS-STAT-MAST-OK
019800         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
019900     OPEN INPUT  RESULTS-FILE.
020000     IF NOT WS-STAT-RSLT-OK
020100         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
020200     OPEN OUTPUT GALA-REPORT.
020300     IF NOT WS-STAT-RPT-OK
020400         PERFORM 9900-ABEND-START THRU 9900-ABEND-END.
020500     MOVE 0 TO WS-NB-SWIMMERS.
020600     MOVE 0 TO WS-NB-JOIN.
020700     PERFORM 2100-READ-MASTER THRU 2100-READ-MASTER-END.
020800     PERFORM 3100-READ-RESULT THRU 3100-READ-RESULT-END.
020900 1000-INIT-END.
021000     EXIT.
021100*------------------------------------------------------------------*
021200*    2000 - CHARGEMENT DU FICHIER MAITRE EN ENTIER (SANS FILTRE)    *
021300*------------------------------------------------------------------*
021400 2000-LOAD-SWIMMERS-START.
021500     ADD 1 TO WS-NB-SWIMMERS.
021600     SET SWM-IDX TO WS-NB-SWIMMERS.
021700     MOVE SWM-ID OF SWM-MASTER-REC        TO SW-ID (SWM-IDX).
021800     MOVE SWM-FIRST-NAME OF SWM-MASTER-REC TO SW-FIRST-NAME (SWM-IDX).
021900     MOVE SWM-SURNAME OF SWM-MASTER-REC   TO SW-SURNAME (SWM-IDX).
022000     MOVE SWM-HOUSE OF SWM-MASTER-REC     TO SW-HOUSE (SWM-IDX).
022100     MOVE SWM-GRADE OF SWM-MASTER-REC     TO SW-GRADE (SWM-IDX).
022200     MOVE SWM-GENDER OF SWM-MASTER-REC    TO SW-GENDER (SWM-IDX).
022300     PERFORM 2100-READ-MASTER THRU 2100-READ-MASTER-END.
022400 2000-LOAD-SWIMMERS-END.
022500     EXIT.
022600*------------------------------------------------------------------*
022700 2100-READ-MASTER.
022800     READ SWIMMER-MASTER-FILE
022900         AT END
023000             SET EOF-MASTER TO TRUE
023100         NOT AT END
023200             CONTINUE
023300     END-READ.
023400 2100-READ-MASTER-END.
023500     EXIT.
023600*------------------------------------------------------------------*
023700*    3000 - CHARGEMENT DU FICHIER DES RESULTATS EN ENTIER, AVEC     *
023800*           RAPPROCHEMENT IMMEDIAT DU NAGEUR (SANS FILTRE)          *
023900*------------------------------------------------------------------*
024000 3000-LOAD-RESULTS-START.
024100     PERFORM 3200-SEARCH-JOIN-START THRU 3200-SEARCH-JOIN-END.
024200     PERFORM 3100-READ-RESULT THRU 3100-READ-RESULT-END.
024300 3000-LOAD-RESULTS-END.
024400     EXIT.
024500*------------------------------------------------------------------*
024600 3100-READ-RESULT.
024700     READ RESULTS-FILE
024800         AT END
024900             SET EOF-RESULTS TO TRUE
025000         NOT AT END
025100             CONTINUE
025200     END-READ.
025300 3100-READ-RESULT-END.
025400     EXIT.
025500*------------------------------------------------------------------*
025600 3200-SEARCH-JOIN-START.
025700     IF WS-NB-SWIMMERS IS GREATER THAN ZERO
025800         SET SWM-IDX TO 1
025900         SEARCH WS-SWM-ENTRY
026000             AT END
026100                 CONTINUE
026200             WHEN SW-ID (SWM-IDX) EQUAL RSL-SWIMMER-ID OF SWM-RESULT-REC
026300                 PERFORM 3210-ADD-JOIN-START THRU 3210-ADD-JOIN-END
026400         END-SEARCH
026500     END-IF.
026600 3200-SEARCH-JOIN-END.
026700     EXIT.
026800*------------------------------------------------------------------*
026900 3210-ADD-JOIN-START.
027000     ADD 1 TO WS-NB-JOIN.
027100     SET JN-IDX TO WS-NB-JOIN.
027200     MOVE SW-HOUSE (SWM-IDX)                TO JN-HOUSE (JN-IDX).
027300     MOVE SW-GRADE (SWM-IDX)                TO JN-GRADE (JN-IDX).
027400     MOVE SW-GENDER (SWM-IDX)               TO JN-GENDER (JN-IDX).
027500     MOVE RSL-STROKE OF SWM-RESULT-REC      TO JN-STROKE (JN-IDX).
027600     MOVE SW-FIRST-NAME (SWM-IDX)           TO JN-FIRST-NAME (JN-IDX).
027700     MOVE SW-SURNAME (SWM-IDX)              TO JN-SURNAME (JN-IDX).
027800     MOVE RSL-TIME-SECONDS OF SWM-RESULT-REC TO JN-TIME (JN-IDX).
027900 3210-ADD-JOIN-END.
028000     EXIT.
028100*------------------------------------------------------------------*
028200*    5000 - IMPRESSION DE L'ETAT DU GALA                            *
028300*------------------------------------------------------------------*
028400 5000-PRINT-REPORT-START.
028500     MOVE SPACE TO GALA-REPORT-LINE.
028600     MOVE '                    Pelham Senior Primary - Gala Report'
028700         TO GALA-REPORT-LINE.
028800     WRITE GALA-REPORT-LINE.
028900     MOVE SPACE TO GALA-REPORT-LINE.
029000     WRITE GALA-REPORT-LINE.
029100     PERFORM 5100-HOUSE-START THRU 5100-HOUSE-END
029200         VARYING WS-HOUSE-IDX FROM 1 BY 1 UNTIL WS-HOUSE-IDX > 4.
029300 5000-PRINT-REPORT-END.
029400     EXIT.
029500*------------------------------------------------------------------*
029600 5100-HOUSE-START.
029700     MOVE WS-HOUSE-ORDER-ENTRY (WS-HOUSE-IDX) TO WS-CURRENT-HOUSE.
029800     MOVE SPACE TO GALA-REPORT-LINE.
029900     STRING 'TEAM: ' DELIMITED BY SIZE
030000         WS-CURRENT-HOUSE DELIMITED BY SPACE
030100         INTO GALA-REPORT-LINE.
030200     WRITE GALA-REPORT-LINE.
030300     PERFORM 5200-GRADE-START THRU 5200-GRADE-END
030400         VARYING WS-GRADE-IDX FROM 1 BY 1 UNTIL WS-GRADE-IDX > 4.
030500 5100-HOUSE-END.
030600     EXIT.
030700*------------------------------------------------------------------*
030800 5200-GRADE-START.
030900     MOVE WS-GRADE-ORDER-ENTRY (WS-GRADE-IDX) TO WS-CURRENT-GRADE.
031000     PERFORM 5300-GENDER-START THRU 5300-GENDER-END
031100         VARYING WS-GENDER-IDX FROM 1 BY 1 UNTIL WS-GENDER-IDX > 2.
031200 5200-GRADE-END.
031300     EXIT.
031400*------------------------------------------------------------------*
031500 5300-GENDER-START.
031600     MOVE WS-GENDER-ORDER-ENTRY (WS-GENDER-IDX) TO WS-CURRENT-GENDER.
031700     PERFORM 5400-STROKE-START THRU 5400-STROKE-END
031800         VARYING WS-STROKE-IDX FROM 1 BY 1 UNTIL WS-STROKE-IDX > 4.
031900 5300-GENDER-END.
032000     EXIT.
032100*------------------------------------------------------------------*
032200*    5400 - UNE COURSE (CLASSE X SEXE X NAGE) - MAJ PBN TA-3450     *
032300*------------------------------------------------------------------*
032400 5400-STROKE-START.
032500     MOVE WS-STROKE-ORDER-ENTRY (WS-STROKE-IDX) TO WS-CURRENT-STROKE.
032600     MOVE 0 TO WS-NB-RACE.
032700     IF WS-NB-JOIN IS GREATER THAN ZERO
032800         PERFORM 5410-COLLECT-RACE-START THRU 5410-COLLECT-RACE-END
032900             VARYING JN-IDX FROM 1 BY 1 UNTIL JN-IDX > WS-NB-JOIN
033000     END-IF.
033100     IF WS-NB-RACE IS GREATER THAN ZERO
033200         SORT WS-RACE-ENTRY ASCENDING KEY RC-TIME
033300         IF WS-NB-RACE IS GREATER THAN 3
033400             MOVE 3 TO WS-EFF-RACE-N
033500         ELSE
033600             MOVE WS-NB-RACE TO WS-EFF-RACE-N
033700         END-IF
033800         PERFORM 5420-BUILD-RACE-LINE-START THRU 5420-BUILD-RACE-LINE-END
033900         MOVE WS-RACE-LINE TO GALA-REPORT-LINE
034000         WRITE GALA-REPORT-LINE
034100     END-IF.
034200 5400-STROKE-END.
034300     EXIT.
034400*------------------------------------------------------------------*
034500 5410-COLLECT-RACE-START.
034600     IF JN-HOUSE (JN-IDX)  EQUAL WS-CURRENT-HOUSE
034700         AND JN-GRADE (JN-IDX)  EQUAL WS-CURRENT-GRADE
034800         AND JN-GENDER (JN-IDX) EQUAL WS-CURRENT-GENDER
034900         AND JN-STROKE (JN-IDX) EQUAL WS-CURRENT-STROKE
035000         ADD 1 TO WS-NB-RACE
035100         SET RACE-IDX TO WS-NB-RACE
035200         MOVE JN-FIRST-NAME (JN-IDX) TO RC-FIRST-NAME (RACE-IDX)
035300         MOVE JN-SURNAME (JN-IDX)    TO RC-SURNAME (RACE-IDX)
035400         MOVE JN-TIME (JN-IDX)       TO RC-TIME (RACE-IDX)
035500     END-IF.
035600 5410-COLLECT-RACE-END.
035700     EXIT.
035800*------------------------------------------------------------------*
035900 5420-BUILD-RACE-LINE-START.
036000     MOVE SPACE TO WS-RACE-LINE.
036050     MOVE SPACE TO WS-RACE-LABEL.
036100     MOVE 1 TO WS-LINE-PTR.
036200     STRING 'Gr' DELIMITED BY SIZE
036300         WS-CURRENT-GRADE DELIMITED BY SIZE
036400         ' ' DELIMITED BY SIZE
036500         WS-CURRENT-GENDER DELIMITED BY SIZE
036600         ' ' DELIMITED BY SIZE
036700         WS-CURRENT-STROKE DELIMITED BY SPACE
036800         ':' DELIMITED BY SIZE
036900         INTO WS-RACE-LABEL
037000         WITH POINTER WS-LINE-PTR.
037050*    LABEL CADRE SUR 50 CARACTERES (COL 1-50) AVANT LA LISTE DES *
037060*    NAGEURS (MAJ RF TA-3688)                                    *
037070     MOVE WS-RACE-LABEL TO WS-RACE-LINE (1:50).
037080     MOVE 51 TO WS-LINE-PTR.
037200     PERFORM 5430-APPEND-SWIMMER-START THRU 5430-APPEND-SWIMMER-END
037300         VARYING RACE-IDX FROM 1 BY 1 UNTIL RACE-IDX > WS-EFF-RACE-N.
037400 5420-BUILD-RACE-LINE-END.
037500     EXIT.
037600*------------------------------------------------------------------*
037700 5430-APPEND-SWIMMER-START.
037800     IF RACE-IDX IS GREATER THAN 1
037900         STRING ', ' DELIMITED BY SIZE
038000             INTO WS-RACE-LINE
038100             WITH POINTER WS-LINE-PTR
038200     END-IF.
038300     MOVE RC-TIME (RACE-IDX) TO WS-RACE-TIME-EDIT.
038400     STRING RC-FIRST-NAME (RACE-IDX) DELIMITED BY SPACE
038500         ' ' DELIMITED BY SIZE
038600         RC-SURNAME (RACE-IDX) DELIMITED BY SPACE
038700         ' (' DELIMITED BY SIZE
038800         WS-RACE-TIME-EDIT DELIMITED BY SIZE
038900         's)' DELIMITED BY SIZE
039000         INTO WS-RACE-LINE
039100         WITH POINTER WS-LINE-PTR.
039200 5430-APPEND-SWIMMER-END.
039300     EXIT.
039400*------------------------------------------------------------------*
039500*    9000 - FERMETURE ET JOURNAL DE FIN                             *
039600*------------------------------------------------------------------*
039700 9000-CLOSE-START.
039800     CLOSE SWIMMER-MASTER-FILE.
039900     CLOSE RESULTS-FILE.
040000     CLOSE GALA-REPORT.
040100     DISPLAY 'SWMGALA - NAGEURS CHARGES    : ' WS-NB-SWIMMERS.
040200     DISPLAY 'SWMGALA - RESULTATS RAPPROCHES: ' WS-NB-JOIN.
040300 9000-CLOSE-END.
040400     EXIT.
040500*------------------------------------------------------------------*
040600*    9900 - ARRET SUR ANOMALIE D'OUVERTURE DE FICHIER               *
040700*------------------------------------------------------------------*
040800 9900-ABEND-START.
040900     DISPLAY '*** SWMGALA - ERREUR OUVERTURE FICHIER ***'.
041000     STOP RUN.
041100 9900-ABEND-END.
041200     EXIT.
