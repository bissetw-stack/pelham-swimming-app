000100******************************************************************
000200*    COPY   : SWMMAST                                            *
000300*    OBJET  : DESCRIPTION DU FICHIER MAITRE DES NAGEURS          *
000400*             (SWIMMER MASTER) - UN ENREGISTREMENT PAR NAGEUR    *
000500*             INSCRIT, CLASSE 4 A 7, DEUX SEXES, QUATRE MAISONS. *
000600*    auteur : R. FOUCHET                                         *
000700*    Date creation 03/03/1986                                    *
000800*------------------------------------------------------------------*
000900*    MAJ01: 14/09/1991 RF  TA-1123  AJOUT DU DRAPEAU ACTIF/INACTIF*
001000*    MAJ02: 22/01/1999 MDP TA-2077  BASCULE SIECLE - DOB SUR 8    *
001100*             POSITIONS (SSAAMMJJ) POUR L'AN 2000                *
001200******************************************************************
001300     FD  SWIMMER-MASTER-FILE
001400         LABEL RECORDS ARE STANDARD
001500         DATA RECORD IS SWM-MASTER-REC.
001600*------------------------------------------------------------------*
001700 01  SWM-MASTER-REC.
001800*        CLE LOGIQUE DU NAGEUR - ATTRIBUEE AU CHARGEMENT (U3)
001900     05  SWM-ID                      PIC X(08).
002000*        NOM ET PRENOM - CADRES A GAUCHE, COMPLETES PAR BLANCS
002100     05  SWM-FIRST-NAME              PIC X(15).
002200     05  SWM-SURNAME                 PIC X(20).
002300*        DATE DE NAISSANCE - SSAAMMJJ (MAJ02)
002400     05  SWM-DOB                     PIC 9(08).
002500     05  SWM-DOB-R REDEFINES SWM-DOB.
002600         10  SWM-DOB-CCYY            PIC 9(04).
002700         10  SWM-DOB-MM              PIC 9(02).
002800         10  SWM-DOB-DD              PIC 9(02).
002900     05  SWM-GENDER                  PIC X(01).
003000         88  SWM-GENDER-MALE             VALUE 'M'.
003100         88  SWM-GENDER-FEMALE           VALUE 'F'.
003200     05  SWM-GRADE                   PIC 9(01).
003300         88  SWM-GRADE-VALID             VALUES 4 THRU 7.
003400     05  SWM-HOUSE                   PIC X(10).
003500         88  SWM-HOUSE-BROMHEAD          VALUE 'Bromhead  '.
003600         88  SWM-HOUSE-CHRISTIE          VALUE 'Christie  '.
003700         88  SWM-HOUSE-CLARK             VALUE 'Clark     '.
003800         88  SWM-HOUSE-MELVILLE          VALUE 'Melville  '.
003900     05  SWM-ACTIVE-FLAG             PIC X(01).
004000         88  SWM-ACTIVE                  VALUE 'Y'.
004100         88  SWM-INACTIVE                VALUE 'N'.
004200*        RESERVE D'EXTENSION - VOIR MAJ FUTURES (NE PAS SUPPRIMER)
004300     05  FILLER                      PIC X(01) VALUE SPACE.
